000010     **********************************************************
000020      IDENTIFICATION DIVISION.
000030      PROGRAM-ID. PAYPOST.
000040      AUTHOR. PETER B.
000050      INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060      DATE-WRITTEN. 02/20/1989.
000070      DATE-COMPILED.
000080      SECURITY. NONE.
000090     **********************************************************
000100     *
000110     * Purpose: Payment Posting Engine.  Reads incoming payment
000120     *          webhook results from PAYMENTIN, matches each one
000130     *          to its invoice, marks the payment and invoice
000140     *          records PAID/FAILED, and posts successful
000150     *          payments to the customer ledger (amount paid up,
000160     *          amount outstanding down, floored at zero).
000170     *          Idempotent - an invoice already PAID is skipped.
000180     *          Also keeps the PAYMENT-FILE itself up to date -
000190     *          an incoming PAYMENT-REFERENCE already on file is
000200     *          updated in place, never duplicated, and (trancode
000210     *          '35', passed in from LEDGPOST) runs an operator-
000220     *          requested invoice cancellation against the ledger
000230     *          instead of the normal webhook-file pass.
000240     *
000250     *  CHANGE LOG
000260     *  ----------
000270     *  1989-02-20  PB   ------     initial version, posts
000280     *  1989-02-20  PB   ------     bankgiro files against the
000290     *  1989-02-20  PB   ------     invoice register
000300     *  1989-11-02  SS   ------     added duplicate payment
000310     *  1989-11-02  SS   ------     detection switch
000320     *  1991-07-14  BK   ------     split deduction/reference
000330     *  1991-07-14  BK   ------     posting out into own trancodes
000340     *  1994-02-28  SS   ------     tightened BGCNR-20 field check
000350     *  1998-10-05  PB   ------     Y2K date window review -
000360     *  1998-10-05  PB   ------     payment date fields already
000370     *  1998-10-05  PB   ------     carry 4-digit years, no change
000380     *  1998-10-05  PB   ------     required
000390     *  2002-08-19  BK   ------     added end-of-run reconciliat-
000400     *  2002-08-19  BK   ------     ion counts
000410     *  2024-02-12  AKJ  INVNG-004  reworked from ReadBG.CBL for
000420     *  2024-02-12  AKJ  INVNG-004  InvoiceNG - bankgiro trancodes
000430     *  2024-02-12  AKJ  INVNG-004  replaced by a flat payment
000440     *  2024-02-12  AKJ  INVNG-004  webhook-result file, posts to
000450     *  2024-02-12  AKJ  INVNG-004  the Customer Ledger Engine
000460     *  2024-02-12  AKJ  INVNG-004  payment and cancellation side
000470     *  2024-03-01  BKS  INVNG-022  renamed ReadBG to PAYPOST
000480     *  2024-03-22  AKJ  INVNG-027  R19 - PAYMENT-FILE is now
000490     *  2024-03-22  AKJ  INVNG-027  loaded/matched/rewritten, a
000500     *  2024-03-22  AKJ  INVNG-027  repeat PAYMENT-REFERENCE now
000510     *  2024-03-22  AKJ  INVNG-027  updates in place instead of
000520     *  2024-03-22  AKJ  INVNG-027  being silently re-posted
000530     *  2024-03-22  BKS  INVNG-028  wired trancode 35 in from
000540     *  2024-03-22  BKS  INVNG-028  LEDGPOST's main menu so an
000550     *  2024-03-22  BKS  INVNG-028  operator can cancel an invoice
000560     *  2024-03-22  BKS  INVNG-028  and actually runs 210-POST-
000570     *  2024-03-22  BKS  INVNG-028  LEDGER-CANCEL, previously dead
000580     *  2024-03-22  BKS  INVNG-030  widened the PAYMENT-RECORD
000590     *  2024-03-22  BKS  INVNG-030  and INVOICE-RECORD FD/table
000600     *  2024-03-22  BKS  INVNG-030  buffers to their true copybook
000610     *  2024-03-22  BKS  INVNG-030  length; PAYMENT-STATUS and the
000620     *  2024-03-22  BKS  INVNG-030  invoice trailer were being
000630     *  2024-03-22  BKS  INVNG-030  dropped on every read/write
000640     *  2024-04-08  AKJ  INVNG-031  140- now stores the PAYMENT-
000650     *  2024-04-08  AKJ  INVNG-031  FILE row before the R18 PAID
000660     *  2024-04-08  AKJ  INVNG-031  check, not after - a duplicate
000670     *  2024-04-08  AKJ  INVNG-031  SUCCESS webhook for an already
000680     *  2024-04-08  AKJ  INVNG-031  PAID invoice was never even
000690     *  2024-04-08  AKJ  INVNG-031  reaching PAYMENT-FILE
000700     *
000710     **********************************************************
000720      ENVIRONMENT DIVISION.
000730     *---------------------------------------------------------
000740      CONFIGURATION SECTION.
000750      SPECIAL-NAMES.
000760          C01 IS TOP-OF-FORM.
000770      INPUT-OUTPUT SECTION.
000780      FILE-CONTROL.
000790          SELECT PAYMENTIN ASSIGN TO 'PAYMENTIN'
000800              ORGANIZATION IS LINE SEQUENTIAL
000810              FILE STATUS IS PAYMENTIN-FS.
000820
000830          SELECT PAYMENTMASTR ASSIGN TO 'PAYMENTMASTR'
000840              ORGANIZATION IS LINE SEQUENTIAL
000850              FILE STATUS IS PAYMENT-FS.
000860
000870          SELECT PAYMENTPOST ASSIGN TO 'PAYMENTPOST'
000880              ORGANIZATION IS LINE SEQUENTIAL
000890              FILE STATUS IS PAYMENT-OUT-FS.
000900
000910          SELECT INVOICEMASTR ASSIGN TO 'INVOICEMASTR'
000920              ORGANIZATION IS LINE SEQUENTIAL
000930              FILE STATUS IS INVOICE-FS.
000940
000950          SELECT INVOICEPOST ASSIGN TO 'INVOICEPOST'
000960              ORGANIZATION IS LINE SEQUENTIAL
000970              FILE STATUS IS INVOICE-OUT-FS.
000980
000990          SELECT CUSTOMERMASTR ASSIGN TO 'CUSTOMERMASTR'
001000              ORGANIZATION IS LINE SEQUENTIAL
001010              FILE STATUS IS CUSTOMER-FS.
001020
001030          SELECT CUSTOMERPOST ASSIGN TO 'CUSTOMERPOST'
001040              ORGANIZATION IS LINE SEQUENTIAL
001050              FILE STATUS IS CUSTOMER-OUT-FS.
001060
001070     **********************************************************
001080      DATA DIVISION.
001090     *---------------------------------------------------------
001100      FILE SECTION.
001110*    2024-03-22  BKS  INVNG-030  PAYMENT-RECORD and INVOICE-
001120*    RECORD FD buffers widened below to match their true
001130*    copybook length - the old X(200)/X(800) stubs were
001140*    truncating PAYMENT-STATUS, PAYMENT-PAID-AT and most of
001150*    INVOICE-RECORD on every read and write.
001160      FD  PAYMENTIN.
001170      01  PAYMENTIN-POST              PIC X(283).
001180
001190      FD  PAYMENTMASTR.
001200      01  PAYMENTMASTR-POST           PIC X(283).
001210
001220      FD  PAYMENTPOST.
001230      01  PAYMENTPOST-POST            PIC X(283).
001240
001250      FD  INVOICEMASTR.
001260      01  INVOICEMASTR-POST           PIC X(19620).
001270
001280      FD  INVOICEPOST.
001290      01  INVOICEPOST-POST            PIC X(19620).
001300
001310      FD  CUSTOMERMASTR.
001320      01  CUSTOMERMASTR-POST          PIC X(400).
001330
001340      FD  CUSTOMERPOST.
001350      01  CUSTOMERPOST-POST           PIC X(400).
001360
001370     **********************************************************
001380      WORKING-STORAGE SECTION.
001390      01  SWITCHES.
001400          05  END-OF-FILE             PIC X VALUE 'N'.
001410              88  EOF                     VALUE 'Y'.
001420          05  INVOICE-FOUND-SW        PIC X VALUE 'N'.
001430              88  INVOICE-FOUND            VALUE 'Y'.
001440          05  PAYMENT-ALREADY-EXIST-SW PIC X VALUE 'N'.
001450              88  PAYMENT-ALREADY-EXIST    VALUE 'Y'.
001460          05  FILLER                  PIC X(10) VALUE SPACE.
001470
001480      01  FILE-STATUS-FIELDS.
001490          05  PAYMENTIN-FS            PIC XX.
001500              88  PAYMENTIN-SUCCESSFUL    VALUE '00'.
001510              88  PAYMENTIN-EOF           VALUE '10'.
001520          05  PAYMENT-FS              PIC XX.
001530              88  PAYMENT-SUCCESSFUL      VALUE '00'.
001540              88  PAYMENT-EOF             VALUE '10'.
001550          05  PAYMENT-OUT-FS          PIC XX.
001560          05  INVOICE-FS              PIC XX.
001570              88  INVOICE-SUCCESSFUL      VALUE '00'.
001580              88  INVOICE-EOF             VALUE '10'.
001590          05  INVOICE-OUT-FS          PIC XX.
001600          05  CUSTOMER-FS             PIC XX.
001610              88  CUSTOMER-SUCCESSFUL     VALUE '00'.
001620              88  CUSTOMER-EOF            VALUE '10'.
001630          05  CUSTOMER-OUT-FS         PIC XX.
001640
001650     *    incoming webhook result - same layout as PAYMENT-RECORD
001660          COPY COPYLIB-PAYMENT.CPY.
001670
001680     *    current invoice being matched against
001690          COPY COPYLIB-INVOICE.CPY.
001700
001710     *    current customer record template
001720          COPY COPYLIB-CUSTOMER.CPY.
001730
001740     *    working storage data for error routine
001750          COPY COPYLIB-Z0900-error-wkstg.cpy.
001760
001770     *    in-memory invoice master, keyed by INVOICE-ID, loaded
001780     *    once, matched/updated during the run, posted at the end
001790      01  INVOICE-TABLE-AREA.
001800          05  WN-INVOICE-TABLE-COUNT  PIC S9(4) COMP VALUE ZERO.
001810          05  INVOICE-TABLE-ENTRY OCCURS 2000 TIMES
001820                      INDEXED BY INV-IX.
001830              10  IT-INVOICE-RECORD   PIC X(19620).
001840          05  FILLER                  PIC X(10).
001850
001860     *    in-memory customer master, same pattern as INVTOTAL
001870      01  CUSTOMER-TABLE-AREA.
001880          05  WN-CUSTOMER-TABLE-COUNT PIC S9(4) COMP VALUE ZERO.
001890          05  CUSTOMER-TABLE-ENTRY OCCURS 500 TIMES
001900                      INDEXED BY CUST-IX.
001910              10  CT-CUSTOMER-ID              PIC X(36).
001920              10  CT-CUSTOMER-TOTAL-PAID      PIC S9(13)V99.
001930              10  CT-CUSTOMER-TOTAL-OUTSTAND  PIC S9(13)V99.
001940              10  FILLER                      PIC X(20).
001950          05  FILLER                          PIC X(10).
001960
001970     *    in-memory payment master, keyed by PAYMENT-REFERENCE -
001980     *    R19 dedup/update-in-place table, same load/write-back
001990     *    shape as the invoice and customer tables above.  The
002000     *    reference field sits at bytes 85-184 of the 283-byte
002010     *    PAYMENT-RECORD layout (PAYMENT-ID, PAYMENT-INVOICE-ID,
002020     *    PAYMENT-AMOUNT ahead of it) - pulled by reference
002030     *    modification in 165- below rather than a named field.
002040      01  PAYMENT-TABLE-AREA.
002050          05  WN-PAYMENT-TABLE-COUNT  PIC S9(4) COMP VALUE ZERO.
002060          05  PAYMENT-TABLE-ENTRY OCCURS 2000 TIMES
002070                      INDEXED BY PAY-IX.
002080              10  PT-PAYMENT-RECORD   PIC X(283).
002090          05  FILLER                  PIC X(10).
002100
002110      01  WN-FOUND-INV-IX              PIC S9(4) COMP VALUE ZERO.
002120      01  WN-FOUND-CUST-IX             PIC S9(4) COMP VALUE ZERO.
002130      01  WN-FOUND-PAY-IX               PIC S9(4) COMP VALUE ZERO.
002140      01  W9-PAID-COUNT                PIC S9(7) COMP VALUE ZERO.
002150      01  W9-FAILED-COUNT              PIC S9(7) COMP VALUE ZERO.
002160      01  W9-SKIPPED-COUNT             PIC S9(7) COMP VALUE ZERO.
002170      01  W9-PAYMENT-UPDATED-COUNT     PIC S9(7) COMP VALUE ZERO.
002180      01  WC-CANCEL-INVOICE-ID         PIC X(36) VALUE SPACE.
002190      01  SWITCHES-R REDEFINES SWITCHES.
002200          05  WC-ALL-SWITCHES-BYTES    PIC X(15).
002210      01  WE-TOTALS-DISP REDEFINES CUSTOMER-TOTAL-PAID
002220                                   PIC S9(13)V99.
002230      01  WE-FOUND-CUST-IX-EDIT REDEFINES WN-FOUND-CUST-IX
002240                                   PIC S9(4).
002250
002260      LINKAGE SECTION.
002270     *---------------------------------------------------------
002280     *    menu trancode from LEDGPOST - same single two-byte
002290     *    parameter shape LEDGPOST already passes to CUSTMAINT.
002300      01  LC-ACCEPT                   PIC X(2).
002310
002320     **********************************************************
002330      PROCEDURE DIVISION USING LC-ACCEPT.
002340      000-POST-PAYMENTS.
002350          MOVE 'PAYPOST.CBL' TO WC-MSG-SRCFILE
002360
002370          PERFORM 100-INIT
002380
002390          EVALUATE LC-ACCEPT
002400              WHEN '35'
002410                  PERFORM 500-CANCEL-INVOICE-RUN
002420              WHEN OTHER
002430                  PERFORM 600-POST-PAYMENTS-RUN
002440          END-EVALUATE
002450
002460          PERFORM 900-END
002470
002480          GOBACK
002490          .
002500
002510     **********************************************************
002520     *  loads the three in-memory master tables - shared by both
002530     *  the normal payment-webhook run and the cancel trancode.
002540      100-INIT.
002550
002560          PERFORM 110-LOAD-INVOICE-TABLE
002570          PERFORM 120-LOAD-CUSTOMER-TABLE
002580          PERFORM 105-LOAD-PAYMENT-TABLE
002590          .
002600
002610     **********************************************************
002620     *  R19 - load the payment ledger so an incoming reference
002630     *  already on file can be matched and updated in place.
002640      105-LOAD-PAYMENT-TABLE.
002650
002660          OPEN INPUT PAYMENTMASTR
002670          IF NOT PAYMENT-SUCCESSFUL
002680              DISPLAY ' Betalningsregister kunde inte oppnas'
002690          ELSE
002700              READ PAYMENTMASTR INTO PAYMENT-RECORD
002710                  AT END SET PAYMENT-EOF TO TRUE
002720              END-READ
002730              PERFORM 107-STORE-ONE-PAYMENT-ROW
002740                  UNTIL PAYMENT-EOF
002750              CLOSE PAYMENTMASTR
002760          END-IF
002770          .
002780
002790     **********************************************************
002800     *  body of the payment-table load loop above.
002810      107-STORE-ONE-PAYMENT-ROW.
002820
002830          ADD 1 TO WN-PAYMENT-TABLE-COUNT
002840          SET PAY-IX TO WN-PAYMENT-TABLE-COUNT
002850          MOVE PAYMENT-RECORD
002860               TO PT-PAYMENT-RECORD (PAY-IX)
002870          READ PAYMENTMASTR INTO PAYMENT-RECORD
002880              AT END SET PAYMENT-EOF TO TRUE
002890          END-READ
002900          .
002910
002920     **********************************************************
002930     *  normal webhook-result pass - trancode blank/OTHER.
002940      600-POST-PAYMENTS-RUN.
002950
002960          OPEN INPUT PAYMENTIN
002970          IF PAYMENTIN-SUCCESSFUL
002980              READ PAYMENTIN INTO PAYMENT-RECORD
002990                  AT END SET EOF TO TRUE
003000              END-READ
003010          ELSE
003020              SET EOF TO TRUE
003030              DISPLAY ' Betalnings-fil kunde inte oppnas'
003040          END-IF
003050
003060          PERFORM 100-READ-PAYMENT-FILE
003070              THRU 100-READ-PAYMENT-FILE-NEXT
003080              UNTIL EOF
003090
003100          CLOSE PAYMENTIN
003110          .
003120
003130     **********************************************************
003140      110-LOAD-INVOICE-TABLE.
003150
003160          OPEN INPUT INVOICEMASTR
003170          IF NOT INVOICE-SUCCESSFUL
003180              DISPLAY ' Faktura-register kunde inte oppnas'
003190          ELSE
003200              READ INVOICEMASTR INTO INVOICE-RECORD
003210                  AT END SET INVOICE-EOF TO TRUE
003220              END-READ
003230              PERFORM 115-STORE-ONE-INVOICE-ROW
003240                  UNTIL INVOICE-EOF
003250              CLOSE INVOICEMASTR
003260          END-IF
003270          .
003280
003290     **********************************************************
003300     *  body of the invoice-table load loop above.
003310      115-STORE-ONE-INVOICE-ROW.
003320
003330          ADD 1 TO WN-INVOICE-TABLE-COUNT
003340          SET INV-IX TO WN-INVOICE-TABLE-COUNT
003350          MOVE INVOICE-RECORD
003360               TO IT-INVOICE-RECORD (INV-IX)
003370          READ INVOICEMASTR INTO INVOICE-RECORD
003380              AT END SET INVOICE-EOF TO TRUE
003390          END-READ
003400          .
003410
003420     **********************************************************
003430      120-LOAD-CUSTOMER-TABLE.
003440
003450          OPEN INPUT CUSTOMERMASTR
003460          IF NOT CUSTOMER-SUCCESSFUL
003470              DISPLAY ' Kundregister kunde inte oppnas'
003480          ELSE
003490              READ CUSTOMERMASTR INTO CUSTOMER-RECORD
003500                  AT END SET CUSTOMER-EOF TO TRUE
003510              END-READ
003520              PERFORM 125-STORE-ONE-CUSTOMER-ROW
003530                  UNTIL CUSTOMER-EOF
003540              CLOSE CUSTOMERMASTR
003550          END-IF
003560          .
003570
003580     **********************************************************
003590     *  body of the customer-table load loop above.
003600      125-STORE-ONE-CUSTOMER-ROW.
003610
003620          ADD 1 TO WN-CUSTOMER-TABLE-COUNT
003630          SET CUST-IX TO WN-CUSTOMER-TABLE-COUNT
003640          MOVE CUSTOMER-ID
003650               TO CT-CUSTOMER-ID (CUST-IX)
003660          MOVE CUSTOMER-TOTAL-PAID
003670               TO CT-CUSTOMER-TOTAL-PAID (CUST-IX)
003680          MOVE CUSTOMER-TOTAL-OUTSTANDING
003690               TO CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
003700          READ CUSTOMERMASTR INTO CUSTOMER-RECORD
003710              AT END SET CUSTOMER-EOF TO TRUE
003720          END-READ
003730          .
003740
003750     **********************************************************
003760      100-READ-PAYMENT-FILE.
003770
003780          PERFORM 130-MATCH-INVOICE
003790
003800          IF INVOICE-FOUND
003810              IF PAYMENT-STATUS = 'SUCCESS'
003820                  PERFORM 140-POST-SUCCESSFUL-PAYMENT
003830              ELSE
003840                  IF PAYMENT-STATUS = 'FAILED'
003850                      PERFORM 150-POST-FAILED-PAYMENT
003860                  END-IF
003870              END-IF
003880          ELSE
003890              MOVE 'R18 ' TO WC-MSG-RULE
003900              MOVE 'INVOICE' TO WC-MSG-TBLCURS
003910              MOVE '130-MATCH-INVOICE' TO WC-MSG-PARA
003920              PERFORM Z0900-ERROR-ROUTINE
003930              GO TO 100-READ-PAYMENT-FILE-NEXT
003940          END-IF
003950          .
003960
003970     **********************************************************
003980     *  continuation of the read-one-payment step above - an
003990     *  unmatched invoice GOes straight here past the posting
004000     *  logic above; a matched one falls through to it the
004010     *  ordinary way once 140-/150- above is done.
004020      100-READ-PAYMENT-FILE-NEXT.
004030
004040          READ PAYMENTIN INTO PAYMENT-RECORD
004050              AT END SET EOF TO TRUE
004060          END-READ
004070          .
004080
004090     **********************************************************
004100      130-MATCH-INVOICE.
004110
004120          SET INVOICE-FOUND-SW TO 'N'
004130          MOVE ZERO TO WN-FOUND-INV-IX
004140
004150          PERFORM 135-CHECK-ONE-INVOICE
004160              VARYING INV-IX FROM 1 BY 1
004170              UNTIL INV-IX > WN-INVOICE-TABLE-COUNT
004180          .
004190
004200     **********************************************************
004210     *  body of the invoice-match loop above.
004220      135-CHECK-ONE-INVOICE.
004230
004240          MOVE IT-INVOICE-RECORD (INV-IX) TO INVOICE-RECORD
004250          IF INVOICE-ID = PAYMENT-INVOICE-ID
004260              SET INVOICE-FOUND TO TRUE
004270              SET WN-FOUND-INV-IX TO INV-IX
004280          END-IF
004290          .
004300
004310     **********************************************************
004320     *  steps 1/2 of the Payment Posting Engine - the PAYMENT-
004330     *  FILE row is stored unconditionally, success status and
004340     *  all, even on a duplicate/late webhook for an invoice
004350     *  already PAID; R18's idempotency check below only gates
004360     *  step 4/5, the invoice flip and the ledger post, never
004370     *  whether the payment itself gets recorded.
004380     *  R18 - idempotent per invoice: already PAID is a no-op
004390     *  for the invoice/ledger side only.
004400     *  R19 - same PAYMENT-REFERENCE updates in place, see 160-.
004410      140-POST-SUCCESSFUL-PAYMENT.
004420
004430          SET INV-IX TO WN-FOUND-INV-IX
004440          MOVE IT-INVOICE-RECORD (INV-IX) TO INVOICE-RECORD
004450
004460          MOVE 'SUCCESS' TO PAYMENT-STATUS
004470          PERFORM 160-STORE-PAYMENT-RECORD
004480
004490          IF INVOICE-STATUS = 'PAID'
004500              ADD 1 TO W9-SKIPPED-COUNT
004510          ELSE
004520              MOVE 'PAID' TO INVOICE-STATUS
004530              MOVE PAYMENT-PAID-AT TO INVOICE-PAID-AT
004540              MOVE INVOICE-RECORD TO IT-INVOICE-RECORD (INV-IX)
004550
004560              PERFORM 200-POST-LEDGER-PAYMENT
004570              ADD 1 TO W9-PAID-COUNT
004580          END-IF
004590          .
004600
004610     **********************************************************
004620      150-POST-FAILED-PAYMENT.
004630
004640          MOVE 'FAILED' TO PAYMENT-STATUS
004650          PERFORM 160-STORE-PAYMENT-RECORD
004660          ADD 1 TO W9-FAILED-COUNT
004670          .
004680
004690     **********************************************************
004700     *  R19 - a repeat PAYMENT-REFERENCE updates its existing
004710     *  PAYMENT-FILE row in place instead of posting a new one.
004720      160-STORE-PAYMENT-RECORD.
004730
004740          SET PAYMENT-ALREADY-EXIST-SW TO 'N'
004750          MOVE ZERO TO WN-FOUND-PAY-IX
004760
004770          PERFORM 165-CHECK-ONE-PAYMENT-REF
004780              VARYING PAY-IX FROM 1 BY 1
004790              UNTIL PAY-IX > WN-PAYMENT-TABLE-COUNT
004800
004810          IF PAYMENT-ALREADY-EXIST
004820              SET PAY-IX TO WN-FOUND-PAY-IX
004830              MOVE PAYMENT-RECORD TO PT-PAYMENT-RECORD (PAY-IX)
004840              ADD 1 TO W9-PAYMENT-UPDATED-COUNT
004850          ELSE
004860              ADD 1 TO WN-PAYMENT-TABLE-COUNT
004870              SET PAY-IX TO WN-PAYMENT-TABLE-COUNT
004880              MOVE PAYMENT-RECORD TO PT-PAYMENT-RECORD (PAY-IX)
004890          END-IF
004900          .
004910
004920     **********************************************************
004930     *  body of the payment-reference match loop above - the
004940     *  reference field sits at bytes 85-184 of each stored row.
004950      165-CHECK-ONE-PAYMENT-REF.
004960
004970          IF PT-PAYMENT-RECORD (PAY-IX) (85:100)
004980                   = PAYMENT-REFERENCE
004990              SET PAYMENT-ALREADY-EXIST TO TRUE
005000              SET WN-FOUND-PAY-IX TO PAY-IX
005010          END-IF
005020          .
005030
005040     **********************************************************
005050     *  R11 step 2, R12 - paid up, outstanding down floored at 0.
005060      200-POST-LEDGER-PAYMENT.
005070
005080          MOVE ZERO TO WN-FOUND-CUST-IX
005090          PERFORM 230-CHECK-ONE-CUSTOMER-ID
005100              VARYING CUST-IX FROM 1 BY 1
005110              UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
005120
005130          IF WN-FOUND-CUST-IX > ZERO
005140              SET CUST-IX TO WN-FOUND-CUST-IX
005150              ADD PAYMENT-AMOUNT
005160                  TO CT-CUSTOMER-TOTAL-PAID (CUST-IX)
005170              SUBTRACT PAYMENT-AMOUNT
005180                  FROM CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
005190              IF CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX) < ZERO
005200                  MOVE ZERO
005210                      TO CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
005220              END-IF
005230          ELSE
005240              MOVE 'R11 ' TO WC-MSG-RULE
005250              MOVE 'CUSTOMER' TO WC-MSG-TBLCURS
005260              MOVE '200-POST-LEDGER-PAYMENT' TO WC-MSG-PARA
005270              PERFORM Z0900-ERROR-ROUTINE
005280          END-IF
005290          .
005300
005310     **********************************************************
005320     *  body of the customer-lookup loop shared by the payment
005330     *  and cancellation ledger paragraphs below.
005340      230-CHECK-ONE-CUSTOMER-ID.
005350
005360          IF CT-CUSTOMER-ID (CUST-IX) = INVOICE-CUSTOMER-ID
005370              SET WN-FOUND-CUST-IX TO CUST-IX
005380          END-IF
005390          .
005400
005410     **********************************************************
005420     *  R7 - operator-requested invoice cancellation, trancode
005430     *  35 from LEDGPOST's main menu.  Rejected if already PAID.
005440      500-CANCEL-INVOICE-RUN.
005450
005460          DISPLAY ' Ange Invoice-ID: ' WITH NO ADVANCING
005470          ACCEPT WC-CANCEL-INVOICE-ID
005480
005490          SET INVOICE-FOUND-SW TO 'N'
005500          PERFORM 505-CHECK-ONE-INVOICE-FOR-CANCEL
005510              VARYING INV-IX FROM 1 BY 1
005520              UNTIL INV-IX > WN-INVOICE-TABLE-COUNT
005530
005540          IF NOT INVOICE-FOUND
005550              MOVE 'R7  ' TO WC-MSG-RULE
005560              MOVE 'INVOICE' TO WC-MSG-TBLCURS
005570              MOVE '500-CANCEL-INVOICE-RUN' TO WC-MSG-PARA
005580              PERFORM Z0900-ERROR-ROUTINE
005590          END-IF
005600          .
005610
005620     **********************************************************
005630     *  body of the cancel-match loop above - R7 rejects a PAID
005640     *  invoice, otherwise marks CANCELLED and posts the ledger.
005650      505-CHECK-ONE-INVOICE-FOR-CANCEL.
005660
005670          MOVE IT-INVOICE-RECORD (INV-IX) TO INVOICE-RECORD
005680          IF INVOICE-ID = WC-CANCEL-INVOICE-ID
005690              SET INVOICE-FOUND TO TRUE
005700              IF INVOICE-STATUS = 'PAID'
005710                  MOVE 'R7  ' TO WC-MSG-RULE
005720                  MOVE 'INVOICE' TO WC-MSG-TBLCURS
005730                  MOVE '505-CHECK-ONE-INVOICE-FOR-CANCEL'
005740                       TO WC-MSG-PARA
005750                  PERFORM Z0900-ERROR-ROUTINE
005760              ELSE
005770                  MOVE 'CANCELLED' TO INVOICE-STATUS
005780                  MOVE INVOICE-RECORD
005790                       TO IT-INVOICE-RECORD (INV-IX)
005800                  PERFORM 210-POST-LEDGER-CANCEL
005810              END-IF
005820          END-IF
005830          .
005840
005850     **********************************************************
005860     *  R11 step 3 - cancellation reduces outstanding, floor 0.
005870     *  CALLed (via 505- above) when trancode 35 cancels an
005880     *  invoice that is not already PAID.
005890      210-POST-LEDGER-CANCEL.
005900
005910          MOVE ZERO TO WN-FOUND-CUST-IX
005920          PERFORM 230-CHECK-ONE-CUSTOMER-ID
005930              VARYING CUST-IX FROM 1 BY 1
005940              UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
005950
005960          IF WN-FOUND-CUST-IX > ZERO
005970              SET CUST-IX TO WN-FOUND-CUST-IX
005980              SUBTRACT INVOICE-TOTAL
005990                  FROM CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
006000              IF CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX) < ZERO
006010                  MOVE ZERO
006020                      TO CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
006030              END-IF
006040          END-IF
006050          .
006060
006070     **********************************************************
006080     *  writes the three in-memory tables back to their -POST
006090     *  files - shared by the normal run and the cancel run.
006100      900-END.
006110
006120          PERFORM 850-WRITE-MASTERS-BACK
006130
006140          DISPLAY ' PAYPOST - betalningar bokforda:    '
006150                  W9-PAID-COUNT
006160          DISPLAY ' PAYPOST - misslyckade:             '
006170                  W9-FAILED-COUNT
006180          DISPLAY ' PAYPOST - redan bokforda (hoppas):  '
006190                  W9-SKIPPED-COUNT
006200          DISPLAY ' PAYPOST - betalningsposter uppdater:'
006210                  W9-PAYMENT-UPDATED-COUNT
006220          .
006230
006240     **********************************************************
006250      850-WRITE-MASTERS-BACK.
006260
006270          OPEN OUTPUT INVOICEPOST
006280          PERFORM 905-WRITE-ONE-INVOICE-BACK
006290              VARYING INV-IX FROM 1 BY 1
006300              UNTIL INV-IX > WN-INVOICE-TABLE-COUNT
006310          CLOSE INVOICEPOST
006320
006330          OPEN INPUT CUSTOMERMASTR
006340          OPEN OUTPUT CUSTOMERPOST
006350          READ CUSTOMERMASTR INTO CUSTOMER-RECORD
006360              AT END SET CUSTOMER-EOF TO TRUE
006370          END-READ
006380          PERFORM 915-WRITE-ONE-CUSTOMER-BACK
006390              UNTIL CUSTOMER-EOF
006400          CLOSE CUSTOMERMASTR CUSTOMERPOST
006410
006420          OPEN OUTPUT PAYMENTPOST
006430          PERFORM 930-WRITE-ONE-PAYMENT-BACK
006440              VARYING PAY-IX FROM 1 BY 1
006450              UNTIL PAY-IX > WN-PAYMENT-TABLE-COUNT
006460          CLOSE PAYMENTPOST
006470          .
006480
006490     **********************************************************
006500     *  body of the invoice write-back loop above.
006510      905-WRITE-ONE-INVOICE-BACK.
006520
006530          WRITE INVOICEPOST-POST FROM IT-INVOICE-RECORD (INV-IX)
006540          .
006550
006560     **********************************************************
006570     *  body of the customer write-back loop above - refreshes
006580     *  one master row with its in-memory table totals and
006590     *  writes it, then reads the next master row.
006600      915-WRITE-ONE-CUSTOMER-BACK.
006610
006620          PERFORM 920-MATCH-CUSTOMER-FOR-WRITEBACK
006630              VARYING CUST-IX FROM 1 BY 1
006640              UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
006650          WRITE CUSTOMERPOST-POST FROM CUSTOMER-RECORD
006660          READ CUSTOMERMASTR INTO CUSTOMER-RECORD
006670              AT END SET CUSTOMER-EOF TO TRUE
006680          END-READ
006690          .
006700
006710     **********************************************************
006720     *  body of the inner match loop above.
006730      920-MATCH-CUSTOMER-FOR-WRITEBACK.
006740
006750          IF CT-CUSTOMER-ID (CUST-IX) = CUSTOMER-ID
006760              MOVE CT-CUSTOMER-TOTAL-PAID (CUST-IX)
006770                   TO CUSTOMER-TOTAL-PAID
006780              MOVE CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
006790                   TO CUSTOMER-TOTAL-OUTSTANDING
006800          END-IF
006810          .
006820
006830     **********************************************************
006840     *  body of the payment write-back loop above.
006850      930-WRITE-ONE-PAYMENT-BACK.
006860
006870          WRITE PAYMENTPOST-POST FROM PT-PAYMENT-RECORD (PAY-IX)
006880          .
006890
006900     **********************************************************
006910      Z0900-ERROR-ROUTINE.
006920          COPY COPYLIB-Z0900-error-routine.cpy.
006930      .
006940     **********************************************************
006950
006960
006970
