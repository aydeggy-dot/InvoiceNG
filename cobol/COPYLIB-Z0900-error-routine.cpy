000010      *
000020      *  Shared reject-handling logic, PERFORMed (not CALLed) so i
000030      *  shares its caller's wr-error-handler working storage.
000040      *  Put this file in the /COPYLIB directory.
000050      *
000060      *  Include with: 'PERFORM Z0900-ERROR-ROUTINE.' after moving
000070      *  WC-MSG-RULE / WC-MSG-TBLCURS / WC-MSG-PARA / WC-MSG-SRCFI
000080      *
000090      *  2014-03-26  SS   ------     original SQLCODE display rout
000100      *  2024-02-14  AKJ  INVNG-010  dropped DB2 display, logs via
000110      *  2024-02-14  AKJ  INVNG-010  CALL 'ERRLOG' instead
000120      *
000130           ADD 1 TO w9-reject-count
000140           STRING wr-program-error-message DELIMITED BY SIZE
000150               INTO wr-reject-text
000160           DISPLAY wr-reject-text
000170           CALL 'ERRLOG' USING wr-reject-text.
000180
