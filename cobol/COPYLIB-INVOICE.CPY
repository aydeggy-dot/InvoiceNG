000010      *
000020      *  COPYLIB-INVOICE.CPY
000030      *  Invoice master record: header fields, the line-item
000040      *  table, and the running totals the nightly ledger-posting
000050      *  run (INVTOTAL) keeps current.  Re-cut 2024 from the old
000060      *  factoring-era INVOICE table layout for InvoiceNG, which
000070      *  carries its own line items instead of an INVITEM join
000080      *  table and has no debtor/factoring fields any more.
000090      *
000100      *  2014-03-11  PB   ------     original INVOICE table layout
000110      *  2024-02-05  AKJ  INVNG-001  re-cut for InvoiceNG ledger b
000120      *  2024-02-05  AKJ  INVNG-001  line items now inline, OCCURS
000130      *  2024-02-19  AKJ  INVNG-009  added INVOICE-PAYMENT-REF
000140      *  2024-03-01  BKS  INVNG-022  split due/paid-at REDEFINES v
000145      *  2024-03-05  AKJ  INVNG-022  qualified FK as INVOICE-CUST
000146      *  2024-03-05  AKJ  INVNG-022  OMER-ID, clashed with CUSTOME
000147      *  2024-03-05  AKJ  INVNG-022  R-RECORD's own CUSTOMER-ID
000150      *
000160       01  INVOICE-RECORD.
000170           03 INVOICE-ID                   PIC X(36).
000180           03 INVOICE-NUMBER                PIC X(50).
000190           03 INVOICE-CUSTOMER-ID          PIC X(36).
000200           03 INVOICE-ITEM-COUNT           PIC 9(3).
000210      *    line items, inline - see COPYLIB-ITEM.CPY for the
000220      *    equivalent stand-alone one-item working record used
000230      *    when a single line is pulled out of the table.
000240           03 INVOICE-ITEMS OCCURS 50 TIMES
000250                       INDEXED BY INVOICE-ITEM-IX.
000260               05 ITEM-NAME                PIC X(100).
000270               05 ITEM-DESCRIPTION         PIC X(255).
000280               05 ITEM-QUANTITY            PIC 9(5).
000290               05 ITEM-PRICE               PIC S9(10)V99.
000300               05 ITEM-TOTAL               PIC S9(12)V99.
000310           03 INVOICE-SUBTOTAL             PIC S9(10)V99.
000320           03 INVOICE-TAX                  PIC S9(10)V99.
000330           03 INVOICE-DISCOUNT             PIC S9(10)V99.
000340           03 INVOICE-TOTAL                PIC S9(10)V99.
000350           03 INVOICE-STATUS               PIC X(10).
000360           03 INVOICE-DUE-DATE             PIC 9(8).
000370           03 INVOICE-DUE-DATE-R REDEFINES
000380              INVOICE-DUE-DATE.
000390               05 INVOICE-DUE-YYYY         PIC 9(4).
000400               05 INVOICE-DUE-MM           PIC 9(2).
000410               05 INVOICE-DUE-DD           PIC 9(2).
000420           03 INVOICE-PAID-AT              PIC 9(14).
000430           03 INVOICE-PAID-AT-R REDEFINES
000440              INVOICE-PAID-AT.
000450               05 INVOICE-PAID-YYYYMMDD    PIC 9(8).
000460               05 INVOICE-PAID-HHMMSS      PIC 9(6).
000470           03 INVOICE-PAYMENT-REF          PIC X(100).
000480           03 FILLER                       PIC X(15).
000490
