000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. LEDGPOST.
000040       AUTHOR. PETER B.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 04/02/1986.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: operator-driven main menu for the InvoiceNG
000120      *          nightly/on-demand batch run.  Each menu choice
000130      *          CALLs one self-contained batch engine; this
000140      *          program holds no business rules of its own.
000150      *
000160      *  CHANGE LOG
000170      *  ----------
000180      *  1986-04-02  PB   ------     initial version, manages the
000190      *  1986-04-02  PB   ------     PBS invoice print bureau menu
000200      *  1987-01-20  BK   ------     added company-report submenu
000210      *  1990-05-11  SS   ------     added article register submen
000220      *  1993-08-09  PB   ------     tightened invalid-choice text
000230      *  1998-11-09  SS   ------     Y2K date window review - run
000240      *  1998-11-09  SS   ------     timestamp already carries 4
000250      *  1998-11-09  SS   ------     digit years, no change needed
000260      *  2003-02-27  BK   ------     added run counter to audit tr
000270      *  2024-02-05  AKJ  INVNG-001  reworked menu to drive the fi
000280      *  2024-02-05  AKJ  INVNG-001  InvoiceNG batch engines inste
000290      *  2024-02-05  AKJ  INVNG-001  of print-bureau processing;
000300      *  2024-02-05  AKJ  INVNG-001  renamed PBS to LEDGPOST
000310      *  2024-02-19  AKJ  INVNG-009  dropped bankgiro/maintenance
000320      *  2024-02-19  AKJ  INVNG-009  menu stubs, out of scope
000330      *  2024-03-01  BKS  INVNG-022  added dashboard report choice
000340      *  2024-03-22  BKS  INVNG-028  added choice 35 - cancel an
000350      *  2024-03-22  BKS  INVNG-028  invoice - PAYPOST now gets
000360      *  2024-03-22  BKS  INVNG-028  wc-accept so it can tell a
000370      *  2024-03-22  BKS  INVNG-028  cancel run from a normal one
000380      *  2024-04-08  AKJ  INVNG-031  added choices 36/37 - delete/
000390      *  2024-04-08  AKJ  INVNG-031  send an invoice - INVTOTAL
000400      *  2024-04-08  AKJ  INVNG-031  now gets wc-accept too, the
000410      *  2024-04-08  AKJ  INVNG-031  same way PAYPOST already does
000420      *
000430      **********************************************************
000440       ENVIRONMENT DIVISION.
000450      *---------------------------------------------------------
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM.
000490       INPUT-OUTPUT SECTION.
000500       FILE-CONTROL.
000510      **********************************************************
000520       DATA DIVISION.
000530      *---------------------------------------------------------
000540       FILE SECTION.
000550      **********************************************************
000560       WORKING-STORAGE SECTION.
000570
000580      *    switches
000590       01  MENU-SWITCHES.
000600           05 IS-EXIT-APPLICATION-SWITCH      PIC X(1) VALUE 'N'.
000610               88  IS-EXIT-APPLICATION                 VALUE 'Y'.
000620           05 IS-EXIT-CUSTOMER-MENU-SWITCH    PIC X(1) VALUE 'N'.
000630               88  IS-EXIT-CUSTOMER-MENU                VALUE 'Y'.
000640           05 FILLER                    PIC X(10) VALUE SPACE.
000650
000660      *    Various generic variables
000670       01  WC-ACCEPT                   PIC X(2)    VALUE SPACE.
000680       01  WN-ACCEPT-NUM REDEFINES WC-ACCEPT
000690                                    PIC 9(2).
000700
000710      *    run audit trail
000720       01  WR-RUN-TIMESTAMP.
000730           03  WR-RUN-DATE.
000740               05 WN-RUN-YEAR    PIC 9(4) VALUE ZERO.
000750               05 WN-RUN-MONTH   PIC 9(2) VALUE ZERO.
000760               05 WN-RUN-DAY     PIC 9(2) VALUE ZERO.
000770           03  WR-RUN-TIME.
000780               05 WN-RUN-HOUR    PIC 9(2) VALUE ZERO.
000790               05 WN-RUN-MINUTE  PIC 9(2) VALUE ZERO.
000800               05 WN-RUN-SECOND  PIC 9(2) VALUE ZERO.
000810               05 WN-RUN-HUNDRED PIC 9(2) VALUE ZERO.
000820       01  WR-RUN-TIMESTAMP-R REDEFINES WR-RUN-TIMESTAMP.
000830           03  WN-RUN-DATE-PART  PIC 9(8).
000840           03  WN-RUN-TIME-PART  PIC 9(8).
000850       01  W9-RUN-COUNT                 PIC S9(4) COMP VALUE ZERO.
000860       01  WE-RUN-COUNT-EDIT REDEFINES W9-RUN-COUNT
000870                                    PIC ZZZ9.
000880
000890      *    Various constants
000900       01  HEADLINE                     PIC X(78)   VALUE ALL '-'.
000910
000920      **********************************************************
000930       PROCEDURE DIVISION.
000940       0000-MAIN.
000950
000960           PERFORM A0100-INIT
000970           PERFORM B0100-SHOW-MAIN-MENU UNTIL IS-EXIT-APPLICATION
000980           PERFORM Z0100-EXIT-APPLICATION
000990
001000           GOBACK
001010           .
001020
001030      **********************************************************
001040       A0100-INIT.
001050
001060           MOVE FUNCTION CURRENT-DATE TO WR-RUN-TIMESTAMP
001070           MOVE ZERO TO W9-RUN-COUNT
001080           .
001090
001100      **********************************************************
001110       B0100-SHOW-MAIN-MENU.
001120
001130           PERFORM B0110-MENU-BODY UNTIL IS-EXIT-APPLICATION
001140           .
001150
001160      **********************************************************
001170       B0110-MENU-BODY.
001180
001190           PERFORM B100-DISPLAY-MAIN-MENU-LIST
001200           ADD 1 TO W9-RUN-COUNT
001210           EVALUATE WC-ACCEPT
001220
001230               WHEN '10'
001240                   DISPLAY 'Startar Invoice Totals Engine...'
001250                   CALL 'INVTOTAL' USING WC-ACCEPT
001260                   MOVE SPACE TO WC-ACCEPT
001270               WHEN '20'
001280                   DISPLAY 'Startar Order Totals Engine...'
001290                   CALL 'ORDTOTAL'
001300                   MOVE SPACE TO WC-ACCEPT
001310               WHEN '30'
001320                   DISPLAY 'Startar Payment Posting Engine...'
001330                   CALL 'PAYPOST' USING WC-ACCEPT
001340                   MOVE SPACE TO WC-ACCEPT
001350               WHEN '35'
001360                   DISPLAY 'Avbryter faktura...'
001370                   CALL 'PAYPOST' USING WC-ACCEPT
001380                   MOVE SPACE TO WC-ACCEPT
001390               WHEN '36'
001400                   DISPLAY 'Raderar en faktura...'
001410                   CALL 'INVTOTAL' USING WC-ACCEPT
001420                   MOVE SPACE TO WC-ACCEPT
001430               WHEN '37'
001440                   DISPLAY 'Skickar en faktura...'
001450                   CALL 'INVTOTAL' USING WC-ACCEPT
001460                   MOVE SPACE TO WC-ACCEPT
001470               WHEN '40'
001480                   DISPLAY 'Startar Dashboard-rapport...'
001490                   CALL 'DASHRPT'
001500                   MOVE SPACE TO WC-ACCEPT
001510               WHEN '50'
001520                   PERFORM K0100-CALL-CUSTOMERMENU
001530               WHEN '99'
001540                   SET IS-EXIT-APPLICATION TO TRUE
001550                   CONTINUE
001560               WHEN OTHER
001570                   DISPLAY 'Ogiltigt meny val!'
001580           END-EVALUATE
001590           .
001600
001610      **********************************************************
001620       B100-DISPLAY-MAIN-MENU-LIST.
001630
001640           DISPLAY HEADLINE
001650           DISPLAY 'INVOICENG LEDGERPOST - HUVUDMENY'
001660           DISPLAY HEADLINE
001670           DISPLAY '(10) Processa fakturaunderlag (Inv. Totals)'
001680           DISPLAY '(20) Processa WhatsApp-ordrar (Order Totals)'
001690           DISPLAY '(30) Bokfor inbetalningar (Payment Posting)'
001700           DISPLAY '(35) Avbryt en faktura (cancel)'
001710           DISPLAY '(36) Radera en faktura (delete)'
001720           DISPLAY '(37) Skicka en faktura (send)'
001730           DISPLAY '(40) Skriv dashboard-rapport'
001740           DISPLAY '(50) Kundregister'
001750           DISPLAY SPACE
001760           DISPLAY '(99) Avsluta programmet'
001770           DISPLAY HEADLINE
001780           DISPLAY ': ' WITH NO ADVANCING
001790           ACCEPT WC-ACCEPT
001800           .
001810
001820      **********************************************************
001830       K0100-CALL-CUSTOMERMENU.
001840
001850           MOVE 'N' TO IS-EXIT-CUSTOMER-MENU-SWITCH
001860           PERFORM K0110-CUSTOMER-MENU-BODY
001870               UNTIL IS-EXIT-CUSTOMER-MENU
001880           .
001890
001900      **********************************************************
001910       K0110-CUSTOMER-MENU-BODY.
001920
001930           PERFORM K110-DISPLAY-CUSTOMER-MENU
001940           EVALUATE WC-ACCEPT
001950
001960               WHEN '51'
001970                   CALL 'CUSTMAINT' USING WC-ACCEPT
001980                   MOVE SPACE TO WC-ACCEPT
001990               WHEN '52'
002000                   CALL 'CUSTMAINT' USING WC-ACCEPT
002010                   MOVE SPACE TO WC-ACCEPT
002020               WHEN '53'
002030                   CALL 'CUSTMAINT' USING WC-ACCEPT
002040                   MOVE SPACE TO WC-ACCEPT
002050               WHEN '54'
002060                   CALL 'CUSTMAINT' USING WC-ACCEPT
002070                   MOVE SPACE TO WC-ACCEPT
002080               WHEN '59'
002090                   SET IS-EXIT-CUSTOMER-MENU TO TRUE
002100                   CONTINUE
002110               WHEN OTHER
002120                   DISPLAY 'Ogiltigt meny val!'
002130           END-EVALUATE
002140           .
002150
002160      **********************************************************
002170       K110-DISPLAY-CUSTOMER-MENU.
002180
002190           DISPLAY HEADLINE
002200           DISPLAY 'SUBMENY KUNDREGISTER'
002210           DISPLAY HEADLINE
002220           DISPLAY '(51) Visa kundregister'
002230           DISPLAY '(52) Laggt till ny kund / uppdatera kund'
002240           DISPLAY '(53) Kontrollera dubblett-telefonnummer'
002250           DISPLAY '(54) Inaktivera kund'
002260           DISPLAY SPACE
002270           DISPLAY '(59) Tillbaka till huvudmenyn'
002280           DISPLAY HEADLINE
002290           DISPLAY ': ' WITH NO ADVANCING
002300           ACCEPT WC-ACCEPT
002310           .
002320
002330      **********************************************************
002340       Z0100-EXIT-APPLICATION.
002350
002360      *    other terminating actions
002370
002380           DISPLAY HEADLINE
002390           DISPLAY '*** Avslutar Programmet ***'
002400           DISPLAY SPACE
002410           DISPLAY 'Tryck <Enter> for att avsluta...'
002420               WITH NO ADVANCING
002430           ACCEPT WC-ACCEPT
002440           .
002450
002460      **********************************************************
002470
002480
002490
002500
