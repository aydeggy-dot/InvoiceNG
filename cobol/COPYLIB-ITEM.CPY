000010      *
000020      *  COPYLIB-ITEM.CPY
000030      *  One invoice line item, carried inside the INVOICE-ITEMS
000040      *  table of COPYLIB-INVOICE.CPY (OCCURS 50).  Originally
000050      *  described the PBS printed-article catalogue row; re-cut
000060      *  2024 for InvoiceNG, which keeps the line item inline on
000070      *  the invoice instead of pointing at a separate catalogue.
000080      *
000090      *  2024-02-05  AKJ  INVNG-014  re-cut from article catalog
000100      *  2024-02-05  AKJ  INVNG-014  added ITEM-TOTAL, dropped ART
000110      *
000120       01  INVOICE-ITEM-RECORD.
000130           03 ITEM-NAME                    PIC X(100).
000140           03 ITEM-DESCRIPTION             PIC X(255).
000150           03 ITEM-QUANTITY                PIC 9(5).
000160           03 ITEM-PRICE                   PIC S9(10)V99.
000170           03 ITEM-TOTAL                   PIC S9(12)V99.
000180           03 FILLER                       PIC X(20).
000190
