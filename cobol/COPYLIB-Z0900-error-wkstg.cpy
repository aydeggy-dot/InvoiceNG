000010      *
000020      *  Working storage data structure for the shared reject/
000030      *  exception handler used by every InvoiceNG batch program.
000040      *  Put this file in the /COPYLIB directory.
000050      *
000060      *  Include with: 'COPY Z0900-error-wkstg.' in WORKING-STORAG
000070      *
000080      *  2014-03-26  SS   ------     original SQLCODE/DSNTIAR layo
000090      *  2024-02-14  AKJ  INVNG-010  dropped DB2 fields, no EXEC S
000100      *  2024-02-14  AKJ  INVNG-010  added WC-MSG-RULE validation
000110      *
000120       01  wc-log-text             PIC X(80)     VALUE SPACE.
000130       01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
000140       01  wr-error-handler.
000150           05 wr-program-error-message.
000160               10 FILLER           PIC X(5)  VALUE 'RULE:'.
000170               10 wc-msg-rule       PIC X(4)  VALUE SPACE.
000180               10 FILLER           PIC X(1)  VALUE '|'.
000190               10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
000200               10 FILLER           PIC X(1)  VALUE '|'.
000210               10 wc-msg-para      PIC X(30) VALUE SPACE.
000220               10 FILLER           PIC X(1)  VALUE '|'.
000230               10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
000240           05 wr-reject-text       PIC X(80) VALUE SPACE.
000250           05 w9-reject-count      PIC S9(7) COMP-3 VALUE ZERO.
000260
