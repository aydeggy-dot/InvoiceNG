000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. ERRLOG.
000040       AUTHOR. SERGEJS SOKOLOVS.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 07/11/1985.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: append a reject/exception line, with a
000120      *          timestamp, to the run's error log file.
000130      *          CALLed by every InvoiceNG batch program that
000140      *          can reject a record against a business rule.
000150      *
000160      *  CHANGE LOG
000170      *  ----------
000180      *  1985-07-11  SS   ------     initial version, logs SQLCODE
000190      *  1986-02-19  SS   ------     widened log text to 80 bytes
000200      *  1987-10-03  PB   ------     fixed append mode on first ru
000210      *  1989-06-30  BK   ------     added hundredths to timestamp
000220      *  1991-04-17  SS   ------     tightened file status checks
000230      *  1994-09-08  PB   ------     switched OPTIONAL select so a
000240      *  1994-09-08  PB   ------     missing log file no longer
000250      *  1994-09-08  PB   ------     aborts the calling program
000260      *  1998-12-01  SS   ------     Y2K date-window review - log
000270      *  1998-12-01  SS   ------     already stores 4-digit years,
000280      *  1998-12-01  SS   ------     no data change required
000290      *  2003-05-14  BK   ------     added write counter for ops
000300      *  2024-02-14  AKJ  INVNG-010  repurposed for InvoiceNG reje
000310      *  2024-02-14  AKJ  INVNG-010  logging - no more EXEC SQL he
000320      *  2024-02-14  AKJ  INVNG-010  caller passes its own reject
000330      *  2024-02-14  AKJ  INVNG-010  renamed SQLLOG to ERRLOG
000340      *
000350      **********************************************************
000360       ENVIRONMENT DIVISION.
000370      *---------------------------------------------------------
000380       CONFIGURATION SECTION.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT OPTIONAL ERRORLOGFILE
000440                  ASSIGN TO 'ERRORLOG'
000450                  ORGANIZATION IS LINE SEQUENTIAL
000460                  FILE STATUS IS WC-LOGFILE-STATUS.
000470      **********************************************************
000480       DATA DIVISION.
000490      *---------------------------------------------------------
000500       FILE SECTION.
000510       FD  ERRORLOGFILE.
000520       01  FD-ERRORLOG-POST.
000530           03  FC-YYYY                    PIC X(4).
000540           03  FC-SEP-1                   PIC X.
000550           03  FC-MONTHMONTH              PIC X(2).
000560           03  FC-SEP-2                   PIC X.
000570           03  FC-DD                      PIC X(2).
000580           03  FC-SEP-3                   PIC X.
000590           03  FC-HH                      PIC X(2).
000600           03  FC-SEP-4                   PIC X.
000610           03  FC-MM                      PIC X(2).
000620           03  FC-SEP-5                   PIC X.
000630           03  FC-SS                      PIC X(2).
000640           03  FC-SEP-6                   PIC X.
000650           03  FC-TT                      PIC X(2).
000660           03  FC-SEP-7                   PIC X.
000670           03  FC-LOG-TEXT                PIC X(80).
000680           03  FC-SEP-8                   PIC X.
000690           03  FILLER                     PIC X(10).
000700      **********************************************************
000710       WORKING-STORAGE SECTION.
000720       01  WC-LOGFILE-STATUS        PIC XX.
000730       01  WC-LOGFILE-STATUS-R REDEFINES WC-LOGFILE-STATUS.
000740           03  WC-STATUS-1           PIC X.
000750           03  WC-STATUS-2           PIC X.
000760       01  WR-LOG-DATE-TIME.
000770           03  WR-YYYYMMDD.
000780               05 WN-YEAR     PIC 9(4) VALUE ZERO.
000790               05 WN-MONTH    PIC 9(2) VALUE ZERO.
000800               05 WN-DAY      PIC 9(2) VALUE ZERO.
000810           03  WR-HHMMSS.
000820               05 WN-HOUR     PIC 9(2) VALUE ZERO.
000830               05 WN-MINUTE   PIC 9(2) VALUE ZERO.
000840               05 WN-SECOND   PIC 9(2) VALUE ZERO.
000850               05 WN-HUNDRED  PIC 9(2) VALUE ZERO.
000860           03  WC-OTHER       PIC X(5) VALUE SPACE.
000870       01  WR-LOG-DATE-TIME-R REDEFINES WR-LOG-DATE-TIME.
000880           03  WN-DATE-PART   PIC 9(8).
000890           03  WN-TIME-PART   PIC 9(8).
000900           03  WC-OTHER-PART  PIC X(5).
000910       01  W9-WRITE-COUNT            PIC S9(7) COMP VALUE ZERO.
000920       01  WE-WRITE-COUNT-R REDEFINES W9-WRITE-COUNT
000930                                     PIC S9(7).
000940
000950       LINKAGE SECTION.
000960      *---------------------------------------------------------
000970       01  LC-LOG-TEXT                  PIC X(80).
000980
000990      **********************************************************
001000       PROCEDURE DIVISION USING LC-LOG-TEXT.
001010       000-ERROR-LOG.
001020
001030           PERFORM A0100-APPEND-MSG-TO-ERROR-FILE
001040
001050           EXIT PROGRAM
001060           .
001070
001080      **********************************************************
001090       A0100-APPEND-MSG-TO-ERROR-FILE.
001100
001110           MOVE FUNCTION CURRENT-DATE TO WR-LOG-DATE-TIME
001120
001130           OPEN EXTEND ERRORLOGFILE
001140           IF WC-LOGFILE-STATUS = '05' OR WC-LOGFILE-STATUS = '35'
001150               OPEN OUTPUT ERRORLOGFILE
001160           END-IF
001170
001180           MOVE WN-YEAR TO FC-YYYY
001190           MOVE '-' TO FC-SEP-1
001200           MOVE WN-MONTH TO FC-MONTHMONTH
001210           MOVE '-' TO FC-SEP-2
001220           MOVE WN-DAY TO FC-DD
001230           MOVE 'T' TO FC-SEP-3
001240           MOVE WN-HOUR TO FC-HH
001250           MOVE ':' TO FC-SEP-4
001260           MOVE WN-MINUTE TO FC-MM
001270           MOVE ':' TO FC-SEP-5
001280           MOVE WN-SECOND TO FC-SS
001290           MOVE ',' TO FC-SEP-6
001300           MOVE WN-HUNDRED TO FC-TT
001310           MOVE '|' TO FC-SEP-7
001320           MOVE LC-LOG-TEXT TO FC-LOG-TEXT
001330           MOVE '|' TO FC-SEP-8
001340
001350           WRITE FD-ERRORLOG-POST
001360           ADD 1 TO W9-WRITE-COUNT
001370
001380           CLOSE ERRORLOGFILE
001390           .
001400      **********************************************************
001410
