000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. ORDTOTAL.
000040       AUTHOR. PETER B.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 05/30/1986.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: WhatsApp Order Totals Engine.  Reads the chat-
000120      *          order file, extends and discounts every cart
000130      *          line, rolls the lines up to a subtotal, then
000140      *          applies delivery fee and order-level discount to
000150      *          get ORDER-TOTAL.  Rejects any order with zero
000160      *          cart lines.
000170      *
000180      *  CHANGE LOG
000190      *  ----------
000200      *  1986-05-30  PB   ------     initial version, posts
000210      *  1986-05-30  PB   ------     bankgiro incoming-file log
000220      *  1986-05-30  PB   ------     entries to the INLOG table
000230      *  1988-01-22  SS   ------     added bad-record reject file
000240      *  1992-11-05  BK   ------     widened log text field to
000250      *  1992-11-05  BK   ------     100 bytes
000260      *  1998-10-19  PB   ------     Y2K date-window review - run
000270      *  1998-10-19  PB   ------     timestamp already 4-digit
000280      *  1998-10-19  PB   ------     year, no change required
000290      *  2024-02-09  AKJ  INVNG-005  repurposed as ORDTOTAL for
000300      *  2024-02-09  AKJ  INVNG-005  InvoiceNG WhatsApp cart
000310      *  2024-02-09  AKJ  INVNG-005  orders; INLOG logic replaced
000320      *  2024-02-09  AKJ  INVNG-005  wholesale
000330      *  2024-02-21  AKJ  INVNG-012  added R8 per-line discount
000340      *  2024-02-21  AKJ  INVNG-012  pct, R9/R10 subtotal and
000350      *  2024-02-21  AKJ  INVNG-012  order total
000360      *  2024-03-22  BKS  INVNG-030  FD records widened to the
000370      *  2024-03-22  BKS  INVNG-030  true 6965 byte length of
000380      *  2024-03-22  BKS  INVNG-030  WHATSAPP-ORDER-RECORD - the
000390      *  2024-03-22  BKS  INVNG-030  old X(3000) stub was cutting
000400      *  2024-03-22  BKS  INVNG-030  ORDER-SUBTOTAL and the other
000410      *  2024-03-22  BKS  INVNG-030  R9/R10 totals off on write
000420      *
000430      **********************************************************
000440       ENVIRONMENT DIVISION.
000450      *---------------------------------------------------------
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM.
000490       INPUT-OUTPUT SECTION.
000500       FILE-CONTROL.
000510           SELECT ORDERMASTR
000520                  ASSIGN TO 'ORDERFILE'
000530                  ORGANIZATION IS LINE SEQUENTIAL
000540                  FILE STATUS IS WC-ORDERMASTR-STATUS.
000550           SELECT ORDERPOST
000560                  ASSIGN TO 'ORDERFILE-NEW'
000570                  ORGANIZATION IS LINE SEQUENTIAL
000580                  FILE STATUS IS WC-ORDERPOST-STATUS.
000590           SELECT BADORDERFILE
000600                  ASSIGN TO 'ORDERFILE-REJECT'
000610                  ORGANIZATION IS LINE SEQUENTIAL
000620                  FILE STATUS IS WC-BADORDER-STATUS.
000630      **********************************************************
000640       DATA DIVISION.
000650      *---------------------------------------------------------
000660       FILE SECTION.
000670       FD  ORDERMASTR.
000680       01  FD-ORDERMASTR-REC              PIC X(6965).
000690
000700       FD  ORDERPOST.
000710       01  FD-ORDERPOST-REC               PIC X(6965).
000720
000730       FD  BADORDERFILE.
000740       01  FD-BADORDER-REC                PIC X(6965).
000750      **********************************************************
000760       WORKING-STORAGE SECTION.
000770       01  SWITCHES.
000780           05  WC-ORDERMASTR-EOF-SW     PIC X VALUE 'N'.
000790               88  ORDERMASTR-EOF            VALUE 'Y'.
000800           05  WC-ORDER-REJECT-SW       PIC X VALUE 'N'.
000810               88  ORDER-REJECTED             VALUE 'Y'.
000820               88  ORDER-NOT-REJECTED          VALUE 'N'.
000830           05  FILLER                   PIC X(8) VALUE SPACE.
000840
000850       01  FILE-STATUS-FIELDS.
000860           05  WC-ORDERMASTR-STATUS     PIC XX VALUE SPACE.
000870           05  WC-ORDERPOST-STATUS      PIC XX VALUE SPACE.
000880           05  WC-BADORDER-STATUS       PIC XX VALUE SPACE.
000890
000900      *    current order record area
000910           COPY COPYLIB-ORDER.CPY.
000920
000930      *    working storage data for error routine
000940           COPY COPYLIB-Z0900-error-wkstg.cpy.
000950
000960       01  WN-ITEM-IX-CTR               PIC S9(3) COMP VALUE ZERO.
000970       01  WE-ITEM-IX-CTR-EDIT REDEFINES WN-ITEM-IX-CTR
000980                                    PIC S9(3).
000990
001000       01  W9-ORDER-READ-COUNT          PIC S9(7) COMP VALUE ZERO.
001010       01  W9-ORDER-POST-COUNT          PIC S9(7) COMP VALUE ZERO.
001020       01  W9-ORDER-REJECT-COUNT        PIC S9(7) COMP VALUE ZERO.
001030       01  SWITCHES-R REDEFINES SWITCHES.
001040           05  WC-ALL-SWITCHES-BYTES    PIC X(10).
001050
001060       01  WR-LINE-WORK.
001070           05  WN-LINE-NET-PCT          PIC S9(3)V99 VALUE ZERO.
001080           05  WN-LINE-EXTEND           PIC S9(12)V99 VALUE ZERO.
001090       01  WR-LINE-WORK-R REDEFINES WR-LINE-WORK.
001100           05  WC-LINE-WORK-BYTES       PIC X(16).
001110
001120       LINKAGE SECTION.
001130      *---------------------------------------------------------
001140
001150      **********************************************************
001160       PROCEDURE DIVISION.
001170       000-TOTAL-ORDERS.
001180
001190           MOVE 'ORDTOTAL.CBL' TO WC-MSG-SRCFILE
001200
001210           PERFORM 100-INIT
001220           PERFORM 100-PROCESS-ORDER UNTIL ORDERMASTR-EOF
001230           PERFORM 900-END
001240
001250           STOP RUN
001260           .
001270
001280      **********************************************************
001290       100-INIT.
001300
001310           OPEN INPUT ORDERMASTR
001320           OPEN OUTPUT ORDERPOST
001330           OPEN OUTPUT BADORDERFILE
001340
001350           IF WC-ORDERMASTR-STATUS NOT = '00'
001360               MOVE 'R8  ' TO WC-MSG-RULE
001370               MOVE 'ORDERMASTR' TO WC-MSG-TBLCURS
001380               MOVE '100-INIT' TO WC-MSG-PARA
001390               PERFORM Z0900-ERROR-ROUTINE
001400           END-IF
001410
001420           PERFORM 110-READ-ORDER-FILE
001430           .
001440
001450      **********************************************************
001460       110-READ-ORDER-FILE.
001470
001480           READ ORDERMASTR INTO WHATSAPP-ORDER-RECORD
001490               AT END
001500                   SET ORDERMASTR-EOF TO TRUE
001510               NOT AT END
001520                   ADD 1 TO W9-ORDER-READ-COUNT
001530           END-READ
001540           .
001550
001560      **********************************************************
001570       100-PROCESS-ORDER.
001580
001590           SET ORDER-NOT-REJECTED TO TRUE
001600
001610           IF ORDER-ITEM-COUNT = ZERO
001620               SET ORDER-REJECTED TO TRUE
001630               MOVE 'R9  ' TO WC-MSG-RULE
001640               MOVE 'ORDER' TO WC-MSG-TBLCURS
001650               MOVE '100-PROCESS-ORDER' TO WC-MSG-PARA
001660               PERFORM Z0900-ERROR-ROUTINE
001670           ELSE
001680               PERFORM 200-CALC-LINE-TOTALS
001690               PERFORM 210-CALC-ORDER-TOTALS
001700           END-IF
001710
001720           IF ORDER-REJECTED
001730               MOVE WHATSAPP-ORDER-RECORD TO FD-BADORDER-REC
001740               WRITE FD-BADORDER-REC
001750               ADD 1 TO W9-ORDER-REJECT-COUNT
001760           ELSE
001770               WRITE ORDERPOST FROM WHATSAPP-ORDER-RECORD
001780               ADD 1 TO W9-ORDER-POST-COUNT
001790           END-IF
001800
001810           PERFORM 110-READ-ORDER-FILE
001820           .
001830
001840      **********************************************************
001850      *  R8 - PRICE * QUANTITY, less a per-line discount pct when
001860      *  one was supplied.
001870       200-CALC-LINE-TOTALS.
001880
001890           PERFORM 205-CALC-ONE-LINE-TOTAL
001900               VARYING WN-ITEM-IX-CTR FROM 1 BY 1
001910               UNTIL WN-ITEM-IX-CTR > ORDER-ITEM-COUNT
001920           .
001930
001940      **********************************************************
001950      *  one cart line - R8.
001960       205-CALC-ONE-LINE-TOTAL.
001970
001980           IF ORDER-ITEM-DISCOUNT-PCT (WN-ITEM-IX-CTR) > ZERO
001990               COMPUTE WN-LINE-NET-PCT =
002000                   100 - ORDER-ITEM-DISCOUNT-PCT (WN-ITEM-IX-CTR)
002010               COMPUTE ORDER-ITEM-TOTAL (WN-ITEM-IX-CTR) ROUNDED =
002020                   ORDER-ITEM-PRICE (WN-ITEM-IX-CTR) *
002030                   ORDER-ITEM-QUANTITY (WN-ITEM-IX-CTR) *
002040                   WN-LINE-NET-PCT / 100
002050           ELSE
002060               COMPUTE ORDER-ITEM-TOTAL (WN-ITEM-IX-CTR) ROUNDED =
002070                   ORDER-ITEM-PRICE (WN-ITEM-IX-CTR) *
002080                   ORDER-ITEM-QUANTITY (WN-ITEM-IX-CTR)
002090           END-IF
002100           .
002110
002120      **********************************************************
002130      *  R9 - subtotal is the sum of the line totals.
002140      *  R10 - total is subtotal plus delivery fee less the
002150      *  order-level discount amount.
002160       210-CALC-ORDER-TOTALS.
002170
002180           MOVE ZERO TO ORDER-SUBTOTAL
002190
002200           PERFORM 215-ADD-ONE-LINE-TO-SUBTOTAL
002210               VARYING WN-ITEM-IX-CTR FROM 1 BY 1
002220               UNTIL WN-ITEM-IX-CTR > ORDER-ITEM-COUNT
002230
002240           IF ORDER-DELIVERY-FEE NOT NUMERIC
002250               MOVE ZERO TO ORDER-DELIVERY-FEE
002260           END-IF
002270           IF ORDER-DISCOUNT-AMOUNT NOT NUMERIC
002280               MOVE ZERO TO ORDER-DISCOUNT-AMOUNT
002290           END-IF
002300
002310           COMPUTE ORDER-TOTAL ROUNDED =
002320               ORDER-SUBTOTAL + ORDER-DELIVERY-FEE -
002330               ORDER-DISCOUNT-AMOUNT
002340           .
002350
002360      **********************************************************
002370       215-ADD-ONE-LINE-TO-SUBTOTAL.
002380
002390           ADD ORDER-ITEM-TOTAL (WN-ITEM-IX-CTR) TO ORDER-SUBTOTAL
002400           .
002410
002420      **********************************************************
002430       900-END.
002440
002450           CLOSE ORDERMASTR
002460           CLOSE ORDERPOST
002470           CLOSE BADORDERFILE
002480
002490           DISPLAY 'ORDTOTAL: ORDERS READ    = '
002500                   W9-ORDER-READ-COUNT
002510           DISPLAY 'ORDTOTAL: ORDERS POSTED  = '
002520                   W9-ORDER-POST-COUNT
002530           DISPLAY 'ORDTOTAL: ORDERS REJECTED= '
002540                   W9-ORDER-REJECT-COUNT
002550           .
002560
002570      **********************************************************
002580       Z0900-ERROR-ROUTINE.
002590           COPY COPYLIB-Z0900-error-routine.cpy.
002600       .
002610      **********************************************************
002620
002630
002640
