000010      *
000020      *  COPYLIB-CUSTOMER.CPY
000030      *  Customer master record, with the running ledger fields
000040      *  the Customer Ledger Engine keeps posted (outstanding,
000050      *  paid-to-date, invoice count, payment score).  Re-cut
000060      *  2024 from the old PBS customer/company table layout -
000070      *  boardplace/orgno/fin-id/bankgiro fields (company billing
000080      *  details for the print bureau) dropped, ledger fields
000090      *  added for InvoiceNG.
000100      *
000110      *  2014-03-11  PB   ------     original CUSTOMER table layou
000120      *  2024-02-06  AKJ  INVNG-002  re-cut for InvoiceNG customer
000130      *  2024-02-06  AKJ  INVNG-002  dropped company/bankgiro fiel
000140      *  2024-02-06  AKJ  INVNG-002  added ledger running-total fi
000150      *  2024-03-01  BKS  INVNG-022  added intl-phone numeric REDE
000160      *
000170       01  CUSTOMER-RECORD.
000180           03 CUSTOMER-ID                  PIC X(36).
000190           03 CUSTOMER-NAME                PIC X(255).
000200           03 CUSTOMER-PHONE-RAW           PIC X(20).
000210           03 CUSTOMER-PHONE-INTL          PIC X(13).
000220           03 CUSTOMER-PHONE-INTL-R REDEFINES
000230              CUSTOMER-PHONE-INTL          PIC 9(13).
000240           03 CUSTOMER-PAYMENT-SCORE       PIC 9(3).
000250           03 CUSTOMER-TOTAL-INVOICES      PIC 9(6).
000260           03 CUSTOMER-TOTAL-PAID          PIC S9(13)V99.
000270           03 CUSTOMER-TOTAL-OUTSTANDING   PIC S9(13)V99.
000280           03 CUSTOMER-OWNER-USER-ID       PIC X(36).
000290           03 CUSTOMER-ACTIVE              PIC X(1).
000300               88 CUSTOMER-IS-ACTIVE           VALUE 'Y'.
000310               88 CUSTOMER-IS-INACTIVE         VALUE 'N'.
000320           03 FILLER                       PIC X(30).
000330
