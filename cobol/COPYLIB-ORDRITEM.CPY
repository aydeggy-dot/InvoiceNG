000010      *
000020      *  COPYLIB-ORDRITEM.CPY
000030      *  One WhatsApp-order cart line, carried inline inside the
000040      *  ORDER-ITEMS table of COPYLIB-ORDER.CPY (OCCURS 50).
000050      *  Re-cut 2024 from the old customer-address row - InvoiceNG
000060      *  has no separate print-delivery address, this slot now
000070      *  holds the chat-order cart line instead.
000080      *
000090      *  2014-03-11  PB   ------     original ADDR table layout
000100      *  2024-02-08  AKJ  INVNG-004  re-cut as order cart line
000110      *  2024-02-08  AKJ  INVNG-004  added per-line discount pct
000120      *
000130       01  WHATSAPP-ORDER-ITEM-RECORD.
000140           03 ORDER-ITEM-NAME              PIC X(100).
000150           03 ORDER-ITEM-QUANTITY          PIC 9(5).
000160           03 ORDER-ITEM-PRICE             PIC S9(10)V99.
000170           03 ORDER-ITEM-DISCOUNT-PCT      PIC S9(3)V99.
000180           03 ORDER-ITEM-TOTAL             PIC S9(12)V99.
000190           03 FILLER                       PIC X(15).
000200
