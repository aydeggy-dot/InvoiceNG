000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. CUSTMAINT IS INITIAL.
000040       AUTHOR. BERTIL K.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 11/02/1988.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: Customer maintenance - list, add/update, the
000120      *          duplicate-phone check (R13) and deactivate,
000130      *          CALLed from LEDGPOST's customer submenu (51-54).
000140      *          Reads the whole CUSTOMER-FILE into a table on
000150      *          entry, works the requested action against the
000160      *          table, then rewrites the file on exit - there is
000170      *          no keyed access to the flat CUSTOMERMASTR file,
000180      *          same as the in-memory posting tables INVTOTAL and
000190      *          PAYPOST already keep.
000200      *
000210      *  CHANGE LOG
000220      *  ----------
000230      *  1988-11-02  BK   ------     initial version, list/update/
000240      *  1988-11-02  BK   ------     remove article against the
000250      *  1988-11-02  BK   ------     SRV table
000260      *  1990-07-19  SS   ------     added confirm-before-delete
000270      *  1990-07-19  SS   ------     prompt
000280      *  1993-02-08  PB   ------     widened article description
000290      *  1993-02-08  PB   ------     field
000300      *  1998-09-14  BK   ------     Y2K date-window review - no
000310      *  1998-09-14  BK   ------     date fields on this table, no
000320      *  1998-09-14  BK   ------     change required
000330      *  2024-02-12  AKJ  INVNG-011  repurposed for InvoiceNG
000340      *  2024-02-12  AKJ  INVNG-011  customer maintenance;
000350      *  2024-02-12  AKJ  INVNG-011  article/SRV logic dropped
000360      *  2024-02-26  AKJ  INVNG-016  added R13 duplicate-phone
000370      *  2024-02-26  AKJ  INVNG-016  check via PHONEFMT
000380      *  2024-02-26  AKJ  INVNG-016  normalization
000390      *  2024-03-04  BKS  INVNG-021  deactivate no longer deletes
000400      *  2024-03-04  BKS  INVNG-021  the row - keeps ledger
000410      *  2024-03-04  BKS  INVNG-021  history
000420      *  2024-03-22  BKS  INVNG-030  closed an unterminated quote
000430      *  2024-03-22  BKS  INVNG-030  on the update-confirmation
000440      *  2024-03-22  BKS  INVNG-030  DISPLAY in M0120
000450      *
000460      **********************************************************
000470       ENVIRONMENT DIVISION.
000480      *---------------------------------------------------------
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM.
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540           SELECT CUSTOMERMASTR
000550                  ASSIGN TO 'CUSTOMERFILE'
000560                  ORGANIZATION IS LINE SEQUENTIAL
000570                  FILE STATUS IS WC-CUSTMASTR-STATUS.
000580           SELECT CUSTOMERPOST
000590                  ASSIGN TO 'CUSTOMERFILE-NEW'
000600                  ORGANIZATION IS LINE SEQUENTIAL
000610                  FILE STATUS IS WC-CUSTPOST-STATUS.
000620      **********************************************************
000630       DATA DIVISION.
000640      *---------------------------------------------------------
000650       FILE SECTION.
000660       FD  CUSTOMERMASTR.
000670       01  FD-CUSTOMERMASTR-REC          PIC X(400).
000680
000690       FD  CUSTOMERPOST.
000700       01  FD-CUSTOMERPOST-REC           PIC X(400).
000710      **********************************************************
000720       WORKING-STORAGE SECTION.
000730       01  SWITCHES.
000740           05  WC-CUSTMASTR-EOF-SW      PIC X VALUE 'N'.
000750               88  CUSTMASTR-EOF             VALUE 'Y'.
000760           05  WC-DUPLICATE-FOUND-SW    PIC X VALUE 'N'.
000770               88  DUPLICATE-FOUND            VALUE 'Y'.
000780               88  DUPLICATE-NOT-FOUND         VALUE 'N'.
000790           05  WC-EXISTING-FOUND-SW     PIC X VALUE 'N'.
000800               88  EXISTING-CUSTOMER-FOUND    VALUE 'Y'.
000810               88  EXISTING-CUSTOMER-NOT-FOUND VALUE 'N'.
000820           05  FILLER                   PIC X(5) VALUE SPACE.
000830       01  SWITCHES-R REDEFINES SWITCHES.
000840           05  WC-ALL-SWITCHES-BYTES    PIC X(8).
000850
000860       01  FILE-STATUS-FIELDS.
000870           05  WC-CUSTMASTR-STATUS      PIC XX VALUE SPACE.
000880           05  WC-CUSTPOST-STATUS       PIC XX VALUE SPACE.
000890
000900      *    current customer master record area
000910           COPY COPYLIB-CUSTOMER.CPY.
000920
000930      *    working storage data for error routine
000940           COPY COPYLIB-Z0900-error-wkstg.cpy.
000950
000960      *    customer table, same rows this run already holds in
000970      *    INVTOTAL/PAYPOST's ledger tables, held here for the
000980      *    duration of one menu pick so list/add/update/dup-check
000990      *    /deactivate all work off one consistent image of the
001000      *    file
001010       01  CUSTOMER-TABLE-AREA.
001020           05  CUSTOMER-TABLE-ENTRY OCCURS 500 TIMES
001030                               INDEXED BY CUST-IX.
001040               10  CT-CUSTOMER-RECORD  PIC X(400).
001050           05  FILLER                  PIC X(4) VALUE SPACE.
001060       01  WN-CUSTOMER-COUNT            PIC S9(5) COMP VALUE ZERO.
001070       01  WN-CUSTOMER-COUNT-R REDEFINES WN-CUSTOMER-COUNT
001080                                    PIC S9(5).
001090       01  WE-CUSTOMER-COUNT-EDIT       PIC 9(5) VALUE ZERO.
001100
001110       01  WC-ACCEPT-PHONE              PIC X(20) VALUE SPACE.
001120       01  WC-INTL-PHONE                PIC X(13) VALUE SPACE.
001130       01  WC-DISPLAY-PHONE             PIC X(13) VALUE SPACE.
001140       01  WC-PHONE-VALID-SW            PIC X VALUE 'N'.
001150           88  ACCEPT-PHONE-VALID           VALUE 'Y'.
001160
001170       01  WC-NEW-NAME                  PIC X(255) VALUE SPACE.
001180       01  WC-SEARCH-OWNER-ID           PIC X(36) VALUE SPACE.
001190       01  WC-SEARCH-ID                 PIC X(36) VALUE SPACE.
001200
001210       01  WN-FOUND-IX                  PIC S9(5) COMP VALUE ZERO.
001220       01  WN-SEQ-IX                    PIC S9(5) COMP VALUE ZERO.
001230
001240       01  WR-TODAY-DATE.
001250           05  WN-TODAY-YYYY            PIC 9(4).
001260           05  WN-TODAY-MM              PIC 9(2).
001270           05  WN-TODAY-DD              PIC 9(2).
001280       01  WR-TODAY-DATE-R REDEFINES WR-TODAY-DATE
001290                                    PIC 9(8).
001300
001310       LINKAGE SECTION.
001320      *---------------------------------------------------------
001330       01  LC-ACCEPT                   PIC X(2).
001340
001350      **********************************************************
001360       PROCEDURE DIVISION USING LC-ACCEPT.
001370       0000-CUSTMAINT.
001380
001390           MOVE 'CUSTMAINT.CBL' TO WC-MSG-SRCFILE
001400           MOVE FUNCTION CURRENT-DATE TO WR-TODAY-DATE-R
001410
001420           PERFORM M0100-LOAD-CUSTOMER-TABLE
001430
001440           EVALUATE LC-ACCEPT
001450               WHEN '51'
001460                   PERFORM M0110-LIST-CUSTOMERS
001470               WHEN '52'
001480                   PERFORM M0120-ADD-OR-UPDATE-CUSTOMER
001490               WHEN '53'
001500                   PERFORM M0130-STANDALONE-DUP-CHECK
001510               WHEN '54'
001520                   PERFORM M0180-DEACTIVATE-CUSTOMER
001530               WHEN OTHER
001540                   DISPLAY 'CUSTMAINT: OKAND VALD, INGEN ATGARD'
001550           END-EVALUATE
001560
001570           PERFORM M0900-SAVE-CUSTOMER-TABLE
001580
001590           EXIT PROGRAM
001600           .
001610
001620      **********************************************************
001630       M0100-LOAD-CUSTOMER-TABLE.
001640
001650           MOVE ZERO TO WN-CUSTOMER-COUNT
001660           MOVE 'N' TO WC-CUSTMASTR-EOF-SW
001670
001680           OPEN INPUT CUSTOMERMASTR
001690           IF WC-CUSTMASTR-STATUS NOT = '00' AND
001700              WC-CUSTMASTR-STATUS NOT = '05'
001710               MOVE 'R13 ' TO WC-MSG-RULE
001720               MOVE 'CUSTOMERMASTR' TO WC-MSG-TBLCURS
001730               MOVE 'M0100-LOAD-CUSTOMER-TABLE' TO WC-MSG-PARA
001740               PERFORM Z0900-ERROR-ROUTINE
001750           ELSE
001760               PERFORM M0105-READ-CUSTOMER-MASTR
001770               PERFORM M0107-STORE-ONE-CUSTOMER
001780                   UNTIL CUSTMASTR-EOF
001790               CLOSE CUSTOMERMASTR
001800           END-IF
001810           .
001820
001830       M0105-READ-CUSTOMER-MASTR.
001840
001850           READ CUSTOMERMASTR
001860               AT END
001870                   SET CUSTMASTR-EOF TO TRUE
001880           END-READ
001890           .
001900
001910       M0107-STORE-ONE-CUSTOMER.
001920
001930           ADD 1 TO WN-CUSTOMER-COUNT
001940           MOVE FD-CUSTOMERMASTR-REC
001950               TO CT-CUSTOMER-RECORD (WN-CUSTOMER-COUNT)
001960           PERFORM M0105-READ-CUSTOMER-MASTR
001970           .
001980
001990      **********************************************************
002000      *  51 - list - display the name/phone/active flag for every
002010      *  row held in the table.
002020       M0110-LIST-CUSTOMERS.
002030
002040           DISPLAY '--- CUSTOMER LIST ---'
002050           PERFORM M0115-LIST-ONE-CUSTOMER
002060               VARYING CUST-IX FROM 1 BY 1
002070               UNTIL CUST-IX > WN-CUSTOMER-COUNT
002080           .
002090
002100       M0115-LIST-ONE-CUSTOMER.
002110
002120           MOVE CT-CUSTOMER-RECORD (CUST-IX) TO CUSTOMER-RECORD
002130           DISPLAY CUSTOMER-ID (1:8) ' ' CUSTOMER-NAME (1:30)
002140                   ' ' CUSTOMER-PHONE-INTL ' ' CUSTOMER-ACTIVE
002150           .
002160
002170      **********************************************************
002180      *  52 - add a new customer, or update the matching row if
002190      *  the phone already belongs to one of this owner's
002200      *  customers - R13.
002210       M0120-ADD-OR-UPDATE-CUSTOMER.
002220
002230           DISPLAY 'CUSTOMER NAME:'
002240           ACCEPT WC-NEW-NAME
002250           DISPLAY 'CUSTOMER PHONE:'
002260           ACCEPT WC-ACCEPT-PHONE
002270           DISPLAY 'OWNER USER ID:'
002280           ACCEPT WC-SEARCH-OWNER-ID
002290
002300           CALL 'PHONEFMT' USING WC-ACCEPT-PHONE WC-INTL-PHONE
002310                                  WC-DISPLAY-PHONE
002320                                  WC-PHONE-VALID-SW
002330
002340           IF ACCEPT-PHONE-VALID
002350               PERFORM M0140-CHECK-DUPLICATE-PHONE
002360               IF DUPLICATE-FOUND
002370                   MOVE CT-CUSTOMER-RECORD (WN-FOUND-IX)
002380                       TO CUSTOMER-RECORD
002390                   MOVE WC-NEW-NAME TO CUSTOMER-NAME
002400                   MOVE WC-ACCEPT-PHONE TO CUSTOMER-PHONE-RAW
002410                   MOVE WC-INTL-PHONE TO CUSTOMER-PHONE-INTL
002420                   MOVE CUSTOMER-RECORD
002430                       TO CT-CUSTOMER-RECORD (WN-FOUND-IX)
002440                   DISPLAY 'CUSTMAINT: EXISTING CUSTOMER UPDATED,'
002450                           CUSTOMER-ID
002460               ELSE
002470                   PERFORM M0150-ADD-NEW-CUSTOMER
002480               END-IF
002490           ELSE
002500               MOVE 'R17 ' TO WC-MSG-RULE
002510               MOVE 'CUSTOMER' TO WC-MSG-TBLCURS
002520               MOVE 'M0120-ADD-OR-UPDATE-CUSTOMER' TO WC-MSG-PARA
002530               PERFORM Z0900-ERROR-ROUTINE
002540           END-IF
002550           .
002560
002570      **********************************************************
002580      *  R13 - scan the table for another row with the same
002590      *  normalized phone owned by the same user.  Leaves
002600      *  WN-FOUND-IX pointing at the matching row when found.
002610       M0140-CHECK-DUPLICATE-PHONE.
002620
002630           SET DUPLICATE-NOT-FOUND TO TRUE
002640           MOVE ZERO TO WN-FOUND-IX
002650
002660           PERFORM M0145-CHECK-ONE-CUSTOMER-PHONE
002670               VARYING CUST-IX FROM 1 BY 1
002680               UNTIL CUST-IX > WN-CUSTOMER-COUNT
002690               OR DUPLICATE-FOUND
002700           .
002710
002720       M0145-CHECK-ONE-CUSTOMER-PHONE.
002730
002740           MOVE CT-CUSTOMER-RECORD (CUST-IX) TO CUSTOMER-RECORD
002750           IF CUSTOMER-PHONE-INTL = WC-INTL-PHONE AND
002760              CUSTOMER-OWNER-USER-ID = WC-SEARCH-OWNER-ID
002770               SET DUPLICATE-FOUND TO TRUE
002780               MOVE CUST-IX TO WN-FOUND-IX
002790           END-IF
002800           .
002810
002820      **********************************************************
002830      *  53 - standalone duplicate-phone check, no add/update -
002840      *  used by the operator to test a number before keying a
002850      *  brand new customer.
002860       M0130-STANDALONE-DUP-CHECK.
002870
002880           DISPLAY 'PHONE TO CHECK:'
002890           ACCEPT WC-ACCEPT-PHONE
002900           DISPLAY 'OWNER USER ID:'
002910           ACCEPT WC-SEARCH-OWNER-ID
002920
002930           CALL 'PHONEFMT' USING WC-ACCEPT-PHONE WC-INTL-PHONE
002940                                  WC-DISPLAY-PHONE
002950                                  WC-PHONE-VALID-SW
002960
002970           IF ACCEPT-PHONE-VALID
002980               PERFORM M0140-CHECK-DUPLICATE-PHONE
002990               IF DUPLICATE-FOUND
003000                   DISPLAY 'CUSTMAINT: DUBBLETT, '
003010                           WC-DISPLAY-PHONE
003020               ELSE
003030                   DISPLAY 'CUSTMAINT: INGEN DUBBLETT, '
003040                           WC-DISPLAY-PHONE
003050               END-IF
003060           ELSE
003070               DISPLAY 'CUSTMAINT: OGILTIGT TELEFONNUMMER'
003080           END-IF
003090           .
003100
003110      **********************************************************
003120      *  build a brand new row at the end of the table.
003130       M0150-ADD-NEW-CUSTOMER.
003140
003150           ADD 1 TO WN-CUSTOMER-COUNT
003160           MOVE SPACE TO CUSTOMER-RECORD
003170           MOVE WC-NEW-NAME TO CUSTOMER-NAME
003180           MOVE WC-ACCEPT-PHONE TO CUSTOMER-PHONE-RAW
003190           MOVE WC-INTL-PHONE TO CUSTOMER-PHONE-INTL
003200           MOVE WC-SEARCH-OWNER-ID TO CUSTOMER-OWNER-USER-ID
003210           MOVE WR-TODAY-DATE-R TO CUSTOMER-ID (1:8)
003220           MOVE WN-CUSTOMER-COUNT TO WE-CUSTOMER-COUNT-EDIT
003230           MOVE WE-CUSTOMER-COUNT-EDIT TO CUSTOMER-ID (9:5)
003240           MOVE ZERO TO CUSTOMER-PAYMENT-SCORE
003250           MOVE ZERO TO CUSTOMER-TOTAL-INVOICES
003260           MOVE ZERO TO CUSTOMER-TOTAL-PAID
003270           MOVE ZERO TO CUSTOMER-TOTAL-OUTSTANDING
003280           SET CUSTOMER-IS-ACTIVE TO TRUE
003290
003300           MOVE CUSTOMER-RECORD
003310               TO CT-CUSTOMER-RECORD (WN-CUSTOMER-COUNT)
003320
003330           DISPLAY 'CUSTMAINT: NY KUND TILLAGD, ' CUSTOMER-ID
003340           .
003350
003360      **********************************************************
003370      *  54 - deactivate, never delete - the ledger history on
003380      *  this row has to stay reachable for DASHRPT.
003390       M0180-DEACTIVATE-CUSTOMER.
003400
003410           DISPLAY 'CUSTOMER ID TO DEACTIVATE:'
003420           ACCEPT WC-SEARCH-ID
003430
003440           SET EXISTING-CUSTOMER-NOT-FOUND TO TRUE
003450           PERFORM M0185-CHECK-ONE-CUSTOMER-ID
003460               VARYING CUST-IX FROM 1 BY 1
003470               UNTIL CUST-IX > WN-CUSTOMER-COUNT
003480               OR EXISTING-CUSTOMER-FOUND
003490
003500           IF EXISTING-CUSTOMER-NOT-FOUND
003510               MOVE 'R13 ' TO WC-MSG-RULE
003520               MOVE 'CUSTOMER' TO WC-MSG-TBLCURS
003530               MOVE 'M0180-DEACTIVATE-CUSTOMER' TO WC-MSG-PARA
003540               PERFORM Z0900-ERROR-ROUTINE
003550           ELSE
003560               DISPLAY 'CUSTMAINT: KUND AVAKTIVERAD, '
003570                       WC-SEARCH-ID
003580           END-IF
003590           .
003600
003610       M0185-CHECK-ONE-CUSTOMER-ID.
003620
003630           IF CT-CUSTOMER-RECORD (CUST-IX) (1:36) = WC-SEARCH-ID
003640               SET EXISTING-CUSTOMER-FOUND TO TRUE
003650               MOVE CT-CUSTOMER-RECORD (CUST-IX)
003660                   TO CUSTOMER-RECORD
003670               SET CUSTOMER-IS-INACTIVE TO TRUE
003680               MOVE CUSTOMER-RECORD
003690                   TO CT-CUSTOMER-RECORD (CUST-IX)
003700           END-IF
003710           .
003720
003730      **********************************************************
003740       M0900-SAVE-CUSTOMER-TABLE.
003750
003760           OPEN OUTPUT CUSTOMERPOST
003770
003780           PERFORM M0910-WRITE-ONE-CUSTOMER
003790               VARYING WN-SEQ-IX FROM 1 BY 1
003800               UNTIL WN-SEQ-IX > WN-CUSTOMER-COUNT
003810
003820           CLOSE CUSTOMERPOST
003830           .
003840
003850       M0910-WRITE-ONE-CUSTOMER.
003860
003870           MOVE CT-CUSTOMER-RECORD (WN-SEQ-IX)
003880               TO FD-CUSTOMERPOST-REC
003890           WRITE FD-CUSTOMERPOST-REC
003900           .
003910
003920      **********************************************************
003930       Z0900-ERROR-ROUTINE.
003940           COPY COPYLIB-Z0900-error-routine.cpy.
003950       .
003960      **********************************************************
003970
003980
003990
