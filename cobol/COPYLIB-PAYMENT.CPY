000010      *
000020      *  COPYLIB-PAYMENT.CPY
000030      *  Payment record posted by the Payment Posting Engine
000040      *  against an invoice and a customer ledger.  Re-cut 2024
000050      *  from the old DEBTOR table (the print-bureau's "who do we
000060      *  send the invoice to" record) - InvoiceNG posts payments
000070      *  directly, it has no separate debtor/contact concept.
000080      *
000090      *  2014-03-17  PB   ------     original DEBTOR table layout
000100      *  2024-02-07  AKJ  INVNG-003  re-cut as PAYMENT-RECORD
000110      *  2024-02-07  AKJ  INVNG-003  added channel/status/paid-at
000120      *  2024-03-01  BKS  INVNG-022  split paid-at REDEFINES view
000130      *
000140       01  PAYMENT-RECORD.
000150           03 PAYMENT-ID                   PIC X(36).
000160           03 PAYMENT-INVOICE-ID           PIC X(36).
000170           03 PAYMENT-AMOUNT               PIC S9(10)V99.
000180           03 PAYMENT-REFERENCE            PIC X(100).
000190           03 PAYMENT-CHANNEL              PIC X(50).
000200           03 PAYMENT-STATUS               PIC X(10).
000210               88 PAYMENT-IS-PENDING           VALUE 'PENDING'.
000220               88 PAYMENT-IS-SUCCESS           VALUE 'SUCCESS'.
000230               88 PAYMENT-IS-FAILED            VALUE 'FAILED'.
000240           03 PAYMENT-PAID-AT              PIC 9(14).
000250           03 PAYMENT-PAID-AT-R REDEFINES
000260              PAYMENT-PAID-AT.
000270               05 PAYMENT-PAID-YYYYMMDD    PIC 9(8).
000280               05 PAYMENT-PAID-HHMMSS      PIC 9(6).
000290           03 FILLER                       PIC X(25).
000300
