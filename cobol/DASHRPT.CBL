000010     **********************************************************
000020      IDENTIFICATION DIVISION.
000030      PROGRAM-ID. DASHRPT.
000040      AUTHOR. BERTIL K.
000050      INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060      DATE-WRITTEN. 03/17/1988.
000070      DATE-COMPILED.
000080      SECURITY. NONE.
000090     **********************************************************
000100     *
000110     * Purpose: Dashboard Aggregation Engine.  Operator keys in
000120     *          an owning user-id and a period code (W/M/Q/Y);
000130     *          this run reads the invoice register for that
000140     *          user, buckets every non-DRAFT/non-CANCELLED
000150     *          invoice falling in the period by INVOICE-STATUS
000160     *          (PAID / SENT+VIEWED / OVERDUE), and also totals
000170     *          PAID amounts for the equal-length prior period
000180     *          for the period-over-period revenue change.
000190     *          Writes a columnar summary to DASHBOARDREPORT.
000200     *
000210     *  CHANGE LOG
000220     *  ----------
000230     *  1988-03-17  BK   ------     initial version, FINRPT -
000240     *  1988-03-17  BK   ------     monthly financial summary
000250     *  1988-03-17  BK   ------     report off the FINDATA table
000260     *  1990-09-04  PB   ------     added quarter/year run option
000270     *  1995-06-21  SS   ------     widened amount columns to
000280     *  1995-06-21  SS   ------     12 digits
000290     *  1998-12-02  BK   ------     Y2K date window review -
000300     *  1998-12-02  BK   ------     report date fields already
000310     *  1998-12-02  BK   ------     carry 4-digit years, no
000320     *  1998-12-02  BK   ------     change required
000330     *  2024-02-14  AKJ  INVNG-007  reworked as DASHRPT for
000340     *  2024-02-14  AKJ  INVNG-007  InvoiceNG - FINDATA retired,
000350     *  2024-02-14  AKJ  INVNG-007  buckets by invoice status
000360     *  2024-02-14  AKJ  INVNG-007  instead of old cost centres
000370     *  2024-03-01  BKS  INVNG-022  added collection-rate and
000380     *  2024-03-01  BKS  INVNG-022  revenue-change-pct columns
000390     *  2024-03-22  BKS  INVNG-030  INVOICEMASTR-POST widened to
000400     *  2024-03-22  BKS  INVNG-030  the true 19620 byte length of
000410     *  2024-03-22  BKS  INVNG-030  INVOICE-RECORD - the old
000420     *  2024-03-22  BKS  INVNG-030  X(800) stub padded INVOICE-
000430     *  2024-03-22  BKS  INVNG-030  STATUS and INVOICE-DUE-DATE
000440     *  2024-03-22  BKS  INVNG-030  with spaces on every read
000450     *  2024-04-08  AKJ  INVNG-031  added WN-LINES-WRITTEN report-
000460     *  2024-04-08  AKJ  INVNG-031  line counter, shown on the run
000470     *  2024-04-08  AKJ  INVNG-031  log at 900-END
000480     *
000490     **********************************************************
000500      ENVIRONMENT DIVISION.
000510     *---------------------------------------------------------
000520      CONFIGURATION SECTION.
000530      SPECIAL-NAMES.
000540          C01 IS TOP-OF-FORM.
000550      INPUT-OUTPUT SECTION.
000560      FILE-CONTROL.
000570          SELECT INVOICEMASTR ASSIGN TO 'INVOICEMASTR'
000580              ORGANIZATION IS LINE SEQUENTIAL
000590              FILE STATUS IS INVOICE-FS.
000600
000610          SELECT CUSTOMERMASTR ASSIGN TO 'CUSTOMERMASTR'
000620              ORGANIZATION IS LINE SEQUENTIAL
000630              FILE STATUS IS CUSTOMER-FS.
000640
000650          SELECT DASHBOARDREPORT ASSIGN TO 'DASHBOARDREPORT'
000660              ORGANIZATION IS LINE SEQUENTIAL
000670              FILE STATUS IS REPORT-FS.
000680
000690     **********************************************************
000700      DATA DIVISION.
000710     *---------------------------------------------------------
000720      FILE SECTION.
000730      FD  INVOICEMASTR.
000740      01  INVOICEMASTR-POST           PIC X(19620).
000750
000760      FD  CUSTOMERMASTR.
000770      01  CUSTOMERMASTR-POST          PIC X(400).
000780
000790      FD  DASHBOARDREPORT.
000800      01  DASHBOARDREPORT-REC         PIC X(80).
000810
000820     **********************************************************
000830      WORKING-STORAGE SECTION.
000840      01  SWITCHES.
000850          05  INVOICE-EOF-SW          PIC X VALUE 'N'.
000860              88  INVOICE-EOF             VALUE 'Y'.
000870          05  OWNER-FOUND-SW          PIC X VALUE 'N'.
000880              88  OWNER-FOUND              VALUE 'Y'.
000890          05  FILLER                  PIC X(10) VALUE SPACE.
000900
000910      01  FILE-STATUS-FIELDS.
000920          05  INVOICE-FS              PIC XX.
000930              88  INVOICE-SUCCESSFUL      VALUE '00'.
000940              88  INVOICE-READ-EOF        VALUE '10'.
000950          05  CUSTOMER-FS             PIC XX.
000960              88  CUSTOMER-SUCCESSFUL     VALUE '00'.
000970          05  REPORT-FS               PIC XX.
000980
000990     *    current invoice being tested/bucketed
001000          COPY COPYLIB-INVOICE.CPY.
001010
001020     *    customer record template - used only to load the
001030     *    owner-lookup table below
001040          COPY COPYLIB-CUSTOMER.CPY.
001050
001060     *    working storage data for error routine
001070          COPY COPYLIB-Z0900-error-wkstg.cpy.
001080
001090     *    this run's accumulator - one row, the owning user-id
001100     *    and period the operator keyed in at A0100-INIT
001110          COPY COPYLIB-DASH.CPY.
001120
001130     *    in-memory customer-id / owner-user-id lookup, loaded
001140     *    once so the invoice pass below never has to reread
001150     *    CUSTOMERMASTR
001160      01  CUSTOMER-TABLE-AREA.
001170          05  WN-CUSTOMER-TABLE-COUNT PIC S9(4) COMP VALUE ZERO.
001180          05  CUSTOMER-TABLE-ENTRY OCCURS 500 TIMES
001190                      INDEXED BY CUST-IX.
001200              10  CT-CUSTOMER-ID          PIC X(36).
001210              10  CT-CUSTOMER-OWNER-ID    PIC X(36).
001220          05  FILLER                      PIC X(10).
001230
001240      01  WC-ACCEPT-USER-ID            PIC X(36) VALUE SPACE.
001250      01  WC-ACCEPT-PERIOD             PIC X VALUE 'M'.
001260      01  WC-PERIOD-NAME               PIC X(10) VALUE SPACE.
001270      01  WN-FOUND-CUST-IX             PIC S9(4) COMP VALUE ZERO.
001280      01  WN-WINDOW-DAYS               PIC S9(5) COMP VALUE ZERO.
001290      01  WN-TODAY-DAYS                PIC S9(7) COMP VALUE ZERO.
001300      01  WN-CURR-START-DAYS           PIC S9(7) COMP VALUE ZERO.
001310      01  WN-PREV-START-DAYS           PIC S9(7) COMP VALUE ZERO.
001320      01  WN-INV-DAYS                  PIC S9(7) COMP VALUE ZERO.
001330      01  WN-PREV-PAID-AMOUNT          PIC S9(12)V99 VALUE ZERO.
001340      01  WN-BUCKET-DENOM              PIC S9(12)V99 VALUE ZERO.
001350      01  WN-RATE-QUOTIENT             PIC S9(3)V9999 VALUE ZERO.
001360      01  WN-CHANGE-QUOTIENT           PIC S9(5)V9999 VALUE ZERO.
001370
001380      01  WR-TODAY-TIMESTAMP.
001390          03  WR-TODAY-DATE.
001400              05  WN-TODAY-YEAR        PIC 9(4).
001410              05  WN-TODAY-MONTH       PIC 9(2).
001420              05  WN-TODAY-DAY         PIC 9(2).
001430          03  WR-TODAY-TIME            PIC X(8).
001440      01  WR-TODAY-TIMESTAMP-R REDEFINES WR-TODAY-TIMESTAMP.
001450          03  WN-TODAY-DATE-PART       PIC 9(8).
001460          03  WN-TODAY-TIME-PART       PIC X(8).
001470      01  SWITCHES-R REDEFINES SWITCHES.
001480          05  WC-ALL-SWITCHES-BYTES    PIC X(12).
001490      01  WE-FOUND-CUST-IX-EDIT REDEFINES WN-FOUND-CUST-IX
001500                                   PIC S9(4).
001510
001520      01  WR-DETAIL-LINE.
001530          05  WD-STATUS-TEXT           PIC X(10).
001540          05  FILLER                   PIC X(4).
001550          05  WD-COUNT-EDIT            PIC ZZZZZ9.
001560          05  FILLER                   PIC X(5).
001570          05  WD-AMOUNT-EDIT           PIC ZZZ,ZZZ,ZZ9.99.
001580
001590      01  WR-RATE-LINE.
001600          05  WR-RATE-LABEL            PIC X(27).
001610          05  WD-RATE-EDIT             PIC ZZ9.9.
001620          05  FILLER                   PIC X(1) VALUE '%'.
001630
001640      01  WR-CHANGE-LINE.
001650          05  WR-CHANGE-LABEL          PIC X(27).
001660          05  WD-CHANGE-EDIT           PIC +ZZ9.9.
001670          05  FILLER                   PIC X(1) VALUE '%'.
001680
001690      01  HEADLINE                     PIC X(40) VALUE ALL '-'.
001700
001710*    report-line counter, kept the old FINRPT way as a bare
001720*    77-level rather than folded into a group - incremented
001730*    once per DASHBOARDREPORT write and shown on the run log
001740*    at 900-END so the operator can check the line count
001750*    against what landed on the printer.
001760      77  WN-LINES-WRITTEN             PIC S9(4) COMP VALUE ZERO.
001770
001780      LINKAGE SECTION.
001790     *---------------------------------------------------------
001800
001810     **********************************************************
001820      PROCEDURE DIVISION.
001830      000-RUN-DASHBOARD.
001840
001850          MOVE 'DASHRPT.CBL' TO WC-MSG-SRCFILE
001860
001870          PERFORM 100-INIT
001880          PERFORM 100-PROCESS-INVOICE UNTIL INVOICE-EOF
001890          PERFORM 300-CALC-RATES
001900          PERFORM 900-END
001910
001920          GOBACK
001930          .
001940
001950     **********************************************************
001960      100-INIT.
001970
001980          DISPLAY 'Anvandare (user-id): ' WITH NO ADVANCING
001990          ACCEPT WC-ACCEPT-USER-ID
002000          DISPLAY 'Period W/M/Q/Y (vecka/manad/kvartal/ar): '
002010              WITH NO ADVANCING
002020          ACCEPT WC-ACCEPT-PERIOD
002030
002040          MOVE WC-ACCEPT-USER-ID TO DASH-USER-ID
002050          MOVE ZERO TO DASH-PAID-AMOUNT DASH-PENDING-AMOUNT
002060                       DASH-OVERDUE-AMOUNT DASH-PAID-COUNT
002070                       DASH-PENDING-COUNT DASH-OVERDUE-COUNT
002080                       DASH-TOTAL-COUNT DASH-COLLECTION-RATE
002090                       DASH-REVENUE-CHANGE-PCT
002100
002110          PERFORM 110-LOAD-CUSTOMER-TABLE
002120          PERFORM 120-CALC-DATE-WINDOWS
002130
002140          OPEN INPUT INVOICEMASTR
002150          IF NOT INVOICE-SUCCESSFUL
002160              SET INVOICE-EOF TO TRUE
002170              MOVE 'R20 ' TO WC-MSG-RULE
002180              MOVE 'INVOICE' TO WC-MSG-TBLCURS
002190              MOVE '100-INIT' TO WC-MSG-PARA
002200              PERFORM Z0900-ERROR-ROUTINE
002210          ELSE
002220              READ INVOICEMASTR INTO INVOICE-RECORD
002230                  AT END SET INVOICE-EOF TO TRUE
002240              END-READ
002250          END-IF
002260          .
002270
002280     **********************************************************
002290      110-LOAD-CUSTOMER-TABLE.
002300
002310          OPEN INPUT CUSTOMERMASTR
002320          IF CUSTOMER-SUCCESSFUL
002330              READ CUSTOMERMASTR INTO CUSTOMER-RECORD
002340                  AT END SET CUSTOMER-FS TO '10'
002350              END-READ
002360              PERFORM 115-STORE-ONE-CUSTOMER-ROW
002370                  UNTIL CUSTOMER-FS = '10'
002380              CLOSE CUSTOMERMASTR
002390          END-IF
002400          .
002410
002420     **********************************************************
002430     *  body of the customer owner-lookup load loop above.
002440      115-STORE-ONE-CUSTOMER-ROW.
002450
002460          ADD 1 TO WN-CUSTOMER-TABLE-COUNT
002470          SET CUST-IX TO WN-CUSTOMER-TABLE-COUNT
002480          MOVE CUSTOMER-ID
002490               TO CT-CUSTOMER-ID (CUST-IX)
002500          MOVE CUSTOMER-OWNER-USER-ID
002510               TO CT-CUSTOMER-OWNER-ID (CUST-IX)
002520          READ CUSTOMERMASTR INTO CUSTOMER-RECORD
002530              AT END SET CUSTOMER-FS TO '10'
002540          END-READ
002550          .
002560
002570     **********************************************************
002580     *  R22 - pick the window length for the period code keyed
002590     *  in, then derive this-period/prior-period cutoffs.  Dates
002600     *  are reduced to a 360-day-year/30-day-month pseudo day
002610     *  count so the cutoff compare below is a plain subtract,
002620     *  the way the old FINRPT aging buckets worked.
002630      120-CALC-DATE-WINDOWS.
002640
002650          MOVE FUNCTION CURRENT-DATE TO WR-TODAY-TIMESTAMP
002660
002670          EVALUATE WC-ACCEPT-PERIOD
002680              WHEN 'W'
002690                  MOVE 7 TO WN-WINDOW-DAYS
002700                  MOVE 'WEEK' TO WC-PERIOD-NAME
002710              WHEN 'Q'
002720                  MOVE 90 TO WN-WINDOW-DAYS
002730                  MOVE 'QUARTER' TO WC-PERIOD-NAME
002740              WHEN 'Y'
002750                  MOVE 360 TO WN-WINDOW-DAYS
002760                  MOVE 'YEAR' TO WC-PERIOD-NAME
002770              WHEN OTHER
002780                  MOVE 30 TO WN-WINDOW-DAYS
002790                  MOVE 'MONTH' TO WC-PERIOD-NAME
002800          END-EVALUATE
002810
002820          COMPUTE WN-TODAY-DAYS =
002830              (WN-TODAY-YEAR * 360) + (WN-TODAY-MONTH * 30)
002840              + WN-TODAY-DAY
002850          COMPUTE WN-CURR-START-DAYS =
002860              WN-TODAY-DAYS - WN-WINDOW-DAYS
002870          COMPUTE WN-PREV-START-DAYS =
002880              WN-CURR-START-DAYS - WN-WINDOW-DAYS
002890          .
002900
002910     **********************************************************
002920      100-PROCESS-INVOICE.
002930
002940          PERFORM 200-FIND-OWNER
002950
002960          IF OWNER-FOUND AND
002970                  INVOICE-STATUS NOT = 'DRAFT' AND
002980                  INVOICE-STATUS NOT = 'CANCELLED'
002990
003000              COMPUTE WN-INV-DAYS =
003010                  (INVOICE-DUE-YYYY * 360) + (INVOICE-DUE-MM * 30)
003020                  + INVOICE-DUE-DD
003030
003040              IF WN-INV-DAYS > WN-CURR-START-DAYS AND
003050                      WN-INV-DAYS <= WN-TODAY-DAYS
003060                  PERFORM 210-BUCKET-CURRENT-PERIOD
003070              ELSE
003080                  IF WN-INV-DAYS > WN-PREV-START-DAYS AND
003090                          WN-INV-DAYS <= WN-CURR-START-DAYS
003100                      PERFORM 220-BUCKET-PREVIOUS-PERIOD
003110                  END-IF
003120              END-IF
003130          END-IF
003140
003150          READ INVOICEMASTR INTO INVOICE-RECORD
003160              AT END SET INVOICE-EOF TO TRUE
003170          END-READ
003180          .
003190
003200     **********************************************************
003210     *  locate the invoice's customer in the table and compare
003220     *  its owner-user-id against the one the operator keyed in.
003230      200-FIND-OWNER.
003240
003250          SET OWNER-FOUND-SW TO 'N'
003260          MOVE ZERO TO WN-FOUND-CUST-IX
003270
003280          PERFORM 205-CHECK-ONE-CUSTOMER-ID
003290              VARYING CUST-IX FROM 1 BY 1
003300              UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
003310
003320          IF WN-FOUND-CUST-IX > ZERO
003330              SET CUST-IX TO WN-FOUND-CUST-IX
003340              IF CT-CUSTOMER-OWNER-ID (CUST-IX) =
003350                      WC-ACCEPT-USER-ID
003360                  SET OWNER-FOUND TO TRUE
003370              END-IF
003380          END-IF
003390          .
003400
003410     **********************************************************
003420     *  body of the customer-lookup loop above.
003430      205-CHECK-ONE-CUSTOMER-ID.
003440
003450          IF CT-CUSTOMER-ID (CUST-IX) = INVOICE-CUSTOMER-ID
003460              SET WN-FOUND-CUST-IX TO CUST-IX
003470          END-IF
003480          .
003490
003500     **********************************************************
003510     *  R20 - control break on INVOICE-STATUS for the current
003520     *  window; PAID/SENT+VIEWED/OVERDUE only, DRAFT/CANCELLED
003530     *  already filtered out by the caller.
003540      210-BUCKET-CURRENT-PERIOD.
003550
003560          EVALUATE TRUE
003570              WHEN INVOICE-STATUS = 'PAID'
003580                  ADD INVOICE-TOTAL TO DASH-PAID-AMOUNT
003590                  ADD 1 TO DASH-PAID-COUNT
003600                  ADD 1 TO DASH-TOTAL-COUNT
003610              WHEN INVOICE-STATUS = 'SENT' OR
003620                   INVOICE-STATUS = 'VIEWED'
003630                  ADD INVOICE-TOTAL TO DASH-PENDING-AMOUNT
003640                  ADD 1 TO DASH-PENDING-COUNT
003650                  ADD 1 TO DASH-TOTAL-COUNT
003660              WHEN INVOICE-STATUS = 'OVERDUE'
003670                  ADD INVOICE-TOTAL TO DASH-OVERDUE-AMOUNT
003680                  ADD 1 TO DASH-OVERDUE-COUNT
003690                  ADD 1 TO DASH-TOTAL-COUNT
003700          END-EVALUATE
003710          .
003720
003730     **********************************************************
003740     *  prior-period PAID total only - the one figure R22's
003750     *  revenue-change-pct formula in 300-CALC-RATES needs.
003760      220-BUCKET-PREVIOUS-PERIOD.
003770
003780          IF INVOICE-STATUS = 'PAID'
003790              ADD INVOICE-TOTAL TO WN-PREV-PAID-AMOUNT
003800          END-IF
003810          .
003820
003830     **********************************************************
003840     *  R21 - collection rate and revenue-change-pct, both
003850     *  carried through a 4-decimal intermediate quotient before
003860     *  the final HALF-UP round to 1 decimal.
003870      300-CALC-RATES.
003880
003890          COMPUTE WN-BUCKET-DENOM =
003900              DASH-PAID-AMOUNT + DASH-PENDING-AMOUNT
003910              + DASH-OVERDUE-AMOUNT
003920
003930          IF WN-BUCKET-DENOM = ZERO
003940              MOVE ZERO TO DASH-COLLECTION-RATE
003950          ELSE
003960              COMPUTE WN-RATE-QUOTIENT =
003970                  DASH-PAID-AMOUNT / WN-BUCKET-DENOM
003980              COMPUTE DASH-COLLECTION-RATE ROUNDED =
003990                  WN-RATE-QUOTIENT * 100
004000          END-IF
004010
004020          IF WN-PREV-PAID-AMOUNT = ZERO
004030              IF DASH-PAID-AMOUNT > ZERO
004040                  MOVE 100 TO DASH-REVENUE-CHANGE-PCT
004050              ELSE
004060                  MOVE ZERO TO DASH-REVENUE-CHANGE-PCT
004070              END-IF
004080          ELSE
004090              COMPUTE WN-CHANGE-QUOTIENT =
004100                  (DASH-PAID-AMOUNT - WN-PREV-PAID-AMOUNT)
004110                  / WN-PREV-PAID-AMOUNT
004120              COMPUTE DASH-REVENUE-CHANGE-PCT ROUNDED =
004130                  WN-CHANGE-QUOTIENT * 100
004140          END-IF
004150          .
004160
004170     **********************************************************
004180      900-END.
004190
004200          OPEN OUTPUT DASHBOARDREPORT
004210
004220          MOVE SPACE TO DASHBOARDREPORT-REC
004230          STRING 'DASHBOARD SUMMARY FOR PERIOD: ' WC-PERIOD-NAME
004240              DELIMITED BY SIZE INTO DASHBOARDREPORT-REC
004250          WRITE DASHBOARDREPORT-REC
004260          ADD 1 TO WN-LINES-WRITTEN
004270
004280          MOVE 'STATUS        COUNT      AMOUNT'
004290              TO DASHBOARDREPORT-REC
004300          WRITE DASHBOARDREPORT-REC
004310          ADD 1 TO WN-LINES-WRITTEN
004320
004330          PERFORM 910-WRITE-STATUS-LINE
004340
004350          MOVE HEADLINE TO DASHBOARDREPORT-REC
004360          WRITE DASHBOARDREPORT-REC
004370          ADD 1 TO WN-LINES-WRITTEN
004380
004390          MOVE 'TOTAL     ' TO WD-STATUS-TEXT
004400          MOVE DASH-TOTAL-COUNT TO WD-COUNT-EDIT
004410          COMPUTE WD-AMOUNT-EDIT =
004420              DASH-PAID-AMOUNT + DASH-PENDING-AMOUNT
004430              + DASH-OVERDUE-AMOUNT
004440          MOVE WR-DETAIL-LINE TO DASHBOARDREPORT-REC
004450          WRITE DASHBOARDREPORT-REC
004460          ADD 1 TO WN-LINES-WRITTEN
004470
004480          MOVE 'COLLECTION RATE:' TO WR-RATE-LABEL
004490          MOVE DASH-COLLECTION-RATE TO WD-RATE-EDIT
004500          MOVE WR-RATE-LINE TO DASHBOARDREPORT-REC
004510          WRITE DASHBOARDREPORT-REC
004520          ADD 1 TO WN-LINES-WRITTEN
004530
004540          MOVE 'REVENUE CHANGE VS PRIOR:' TO WR-CHANGE-LABEL
004550          MOVE DASH-REVENUE-CHANGE-PCT TO WD-CHANGE-EDIT
004560          MOVE WR-CHANGE-LINE TO DASHBOARDREPORT-REC
004570          WRITE DASHBOARDREPORT-REC
004580          ADD 1 TO WN-LINES-WRITTEN
004590
004600          CLOSE INVOICEMASTR DASHBOARDREPORT
004610
004620          DISPLAY ' DASHRPT - rapport skriven for '
004630                  WC-ACCEPT-USER-ID
004640          DISPLAY ' DASHRPT - rapportrader skrivna: '
004650                  WN-LINES-WRITTEN
004660          .
004670
004680     **********************************************************
004690     *  the three status-bucket lines between the header and the
004700     *  total line above.
004710      910-WRITE-STATUS-LINE.
004720
004730          MOVE 'PAID      ' TO WD-STATUS-TEXT
004740          MOVE DASH-PAID-COUNT TO WD-COUNT-EDIT
004750          MOVE DASH-PAID-AMOUNT TO WD-AMOUNT-EDIT
004760          MOVE WR-DETAIL-LINE TO DASHBOARDREPORT-REC
004770          WRITE DASHBOARDREPORT-REC
004780          ADD 1 TO WN-LINES-WRITTEN
004790
004800          MOVE 'PENDING   ' TO WD-STATUS-TEXT
004810          MOVE DASH-PENDING-COUNT TO WD-COUNT-EDIT
004820          MOVE DASH-PENDING-AMOUNT TO WD-AMOUNT-EDIT
004830          MOVE WR-DETAIL-LINE TO DASHBOARDREPORT-REC
004840          WRITE DASHBOARDREPORT-REC
004850          ADD 1 TO WN-LINES-WRITTEN
004860
004870          MOVE 'OVERDUE   ' TO WD-STATUS-TEXT
004880          MOVE DASH-OVERDUE-COUNT TO WD-COUNT-EDIT
004890          MOVE DASH-OVERDUE-AMOUNT TO WD-AMOUNT-EDIT
004900          MOVE WR-DETAIL-LINE TO DASHBOARDREPORT-REC
004910          WRITE DASHBOARDREPORT-REC
004920          ADD 1 TO WN-LINES-WRITTEN
004930          .
004940
004950     **********************************************************
004960      Z0900-ERROR-ROUTINE.
004970          COPY COPYLIB-Z0900-error-routine.cpy.
004980      .
004990     **********************************************************
005000
005010
005020
