000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. PHONEFMT IS INITIAL.
000040       AUTHOR. SERGEJS SOKOLOVS.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 01/15/1990.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: Phone Number Normalization Engine.  A small
000120      *          CALLable utility, in the style of sqllog, that
000130      *          strips punctuation from a Nigerian phone number,
000140      *          converts a leading trunk 0 to the 234 country
000150      *          code, validates the 13-digit 234-7/8/9-nnnnnnnnn
000160      *          form and, when valid, also hands back the local
000170      *          0XXX XXX XXXX display form.
000180      *
000190      *  CHANGE LOG
000200      *  ----------
000210      *  1990-01-15  SS   ------     initial version, strips and
000220      *  1990-01-15  SS   ------     validates BANKGIRO reference
000230      *  1990-01-15  SS   ------     numbers for ReadBG.CBL
000240      *  1992-04-09  PB   ------     widened work field to 20
000250      *  1992-04-09  PB   ------     bytes
000260      *  1996-06-24  BK   ------     added local-format display
000270      *  1996-06-24  BK   ------     output
000280      *  1998-11-30  SS   ------     Y2K date window review - no
000290      *  1998-11-30  SS   ------     date fields in this program,
000300      *  1998-11-30  SS   ------     no change required
000310      *  2024-02-08  AKJ  INVNG-003  repurposed for InvoiceNG
000320      *  2024-02-08  AKJ  INVNG-003  phone numbers instead of BG
000330      *  2024-02-08  AKJ  INVNG-003  references; renamed to
000340      *  2024-02-08  AKJ  INVNG-003  PHONEFMT
000350      *
000360      **********************************************************
000370       ENVIRONMENT DIVISION.
000380      *---------------------------------------------------------
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440      **********************************************************
000450       DATA DIVISION.
000460      *---------------------------------------------------------
000470       FILE SECTION.
000480      **********************************************************
000490       WORKING-STORAGE SECTION.
000500       01  PHONE-VALID-SW               PIC X VALUE 'N'.
000510           88  PHONE-VALID                  VALUE 'Y'.
000520           88  PHONE-NOT-VALID               VALUE 'N'.
000530
000540      *    working storage data for error routine
000550           COPY COPYLIB-Z0900-error-wkstg.cpy.
000560
000570       01  WC-WORK-PHONE                PIC X(20) VALUE SPACE.
000580       01  WC-WORK-PHONE-R REDEFINES WC-WORK-PHONE.
000590           05  WC-WORK-PHONE-CHAR OCCURS 20 TIMES
000600                                    PIC X.
000610       01  WC-LOCAL-PHONE               PIC X(11) VALUE SPACE.
000620       01  WN-CLEAN-IX                  PIC S9(3) COMP VALUE ZERO.
000630       01  WN-OUT-IX                    PIC S9(3) COMP VALUE ZERO.
000640       01  WN-DIGIT-LEN                 PIC S9(3) COMP VALUE ZERO.
000650       01  WN-START-POS                 PIC S9(3) COMP VALUE 1.
000660       01  WC-ONE-CHAR                  PIC X VALUE SPACE.
000670
000680       LINKAGE SECTION.
000690      *---------------------------------------------------------
000700       01  LC-RAW-PHONE                 PIC X(20).
000710       01  LC-RAW-PHONE-R REDEFINES LC-RAW-PHONE.
000720           05  LC-RAW-PHONE-CHAR OCCURS 20 TIMES
000730                                    PIC X.
000740       01  LC-INTL-PHONE                PIC X(13).
000750       01  LC-INTL-PHONE-R REDEFINES LC-INTL-PHONE.
000760           05  LC-INTL-COUNTRY-CODE     PIC X(3).
000770           05  LC-INTL-SUBSCRIBER       PIC X(10).
000780       01  LC-DISPLAY-PHONE             PIC X(13).
000790       01  LC-VALID-SW                  PIC X.
000800
000810      **********************************************************
000820       PROCEDURE DIVISION USING LC-RAW-PHONE LC-INTL-PHONE
000830                                 LC-DISPLAY-PHONE LC-VALID-SW.
000840       000-NORMALIZE-PHONE.
000850
000860           MOVE 'PHONEFMT.CBL' TO WC-MSG-SRCFILE
000870           MOVE SPACE TO LC-INTL-PHONE LC-DISPLAY-PHONE
000880           SET PHONE-NOT-VALID TO TRUE
000890
000900           PERFORM A0100-NORMALIZE-PHONE
000910           PERFORM A0200-FORMAT-DISPLAY-PHONE
000920
000930           MOVE PHONE-VALID-SW TO LC-VALID-SW
000940
000950           EXIT PROGRAM
000960           .
000970
000980      **********************************************************
000990      *  strip spaces/hyphens/parens, drop a leading +, promote a
001000      *  leading trunk 0 on an 11-digit number to 234 - R16/R17.
001010       A0100-NORMALIZE-PHONE.
001020
001030           MOVE SPACE TO WC-WORK-PHONE
001040           MOVE ZERO TO WN-OUT-IX
001050
001060           PERFORM A0110-STRIP-ONE-CHAR
001070               VARYING WN-CLEAN-IX FROM 1 BY 1
001080               UNTIL WN-CLEAN-IX > 20
001090
001100           IF WC-WORK-PHONE-CHAR (1) = '+'
001110               COMPUTE WN-DIGIT-LEN = WN-OUT-IX - 1
001120               MOVE 2 TO WN-START-POS
001130           ELSE
001140               MOVE WN-OUT-IX TO WN-DIGIT-LEN
001150               MOVE 1 TO WN-START-POS
001160           END-IF
001170
001180           IF WC-WORK-PHONE (WN-START-POS:1) = '0' AND
001190                   WN-DIGIT-LEN = 11
001200               MOVE '234' TO LC-INTL-COUNTRY-CODE
001210               COMPUTE WN-START-POS = WN-START-POS + 1
001220               MOVE WC-WORK-PHONE (WN-START-POS:10)
001230                    TO LC-INTL-SUBSCRIBER
001240           ELSE
001250               IF WN-DIGIT-LEN = 13
001260                   MOVE WC-WORK-PHONE (WN-START-POS:13)
001270                        TO LC-INTL-PHONE
001280               END-IF
001290           END-IF
001300
001310           IF LC-INTL-COUNTRY-CODE = '234' AND
001320                   LC-INTL-PHONE IS NUMERIC
001330               IF LC-INTL-SUBSCRIBER (1:1) = '7' OR
001340                  LC-INTL-SUBSCRIBER (1:1) = '8' OR
001350                  LC-INTL-SUBSCRIBER (1:1) = '9'
001360                   SET PHONE-VALID TO TRUE
001370               END-IF
001380           END-IF
001390
001400           IF PHONE-NOT-VALID
001410               MOVE 'R17 ' TO WC-MSG-RULE
001420               MOVE 'CUSTOMER' TO WC-MSG-TBLCURS
001430               MOVE 'A0100-NORMALIZE-PHONE' TO WC-MSG-PARA
001440               PERFORM Z0900-ERROR-ROUTINE
001450           END-IF
001460           .
001470
001480      **********************************************************
001490      *  body of the strip loop above - one input character in,
001500      *  copied to the output buffer only when it is not one of
001510      *  the punctuation characters we throw away.
001520       A0110-STRIP-ONE-CHAR.
001530
001540           MOVE LC-RAW-PHONE-CHAR (WN-CLEAN-IX) TO WC-ONE-CHAR
001550           IF WC-ONE-CHAR NOT = SPACE AND
001560              WC-ONE-CHAR NOT = '-'    AND
001570              WC-ONE-CHAR NOT = '('    AND
001580              WC-ONE-CHAR NOT = ')'
001590               ADD 1 TO WN-OUT-IX
001600               MOVE WC-ONE-CHAR TO WC-WORK-PHONE-CHAR (WN-OUT-IX)
001610           END-IF
001620           .
001630
001640      **********************************************************
001650      *  local = 0 + international[3:], grouped 4-3-4 for display.
001660       A0200-FORMAT-DISPLAY-PHONE.
001670
001680           IF PHONE-VALID
001690               MOVE '0' TO WC-LOCAL-PHONE (1:1)
001700               MOVE LC-INTL-SUBSCRIBER TO WC-LOCAL-PHONE (2:10)
001710
001720               MOVE WC-LOCAL-PHONE (1:4) TO LC-DISPLAY-PHONE (1:4)
001730               MOVE SPACE TO LC-DISPLAY-PHONE (5:1)
001740               MOVE WC-LOCAL-PHONE (5:3) TO LC-DISPLAY-PHONE (6:3)
001750               MOVE SPACE TO LC-DISPLAY-PHONE (9:1)
001760               MOVE WC-LOCAL-PHONE (8:4)
001770                    TO LC-DISPLAY-PHONE (10:4)
001780           END-IF
001790           .
001800
001810      **********************************************************
001820       Z0900-ERROR-ROUTINE.
001830           COPY COPYLIB-Z0900-error-routine.cpy.
001840       .
001850      **********************************************************
001860
001870
