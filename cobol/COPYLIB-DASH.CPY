000010      *
000020      *  COPYLIB-DASH.CPY
000030      *  One user/period result row out of the Dashboard
000040      *  Aggregation Engine (DASHRPT) - paid/pending/overdue
000050      *  buckets from the invoice-status control break, plus
000060      *  collection rate and period-over-period revenue change.
000070      *  Re-cut 2024 from the old FINDATA (company financial
000080      *  reference data) table, which InvoiceNG has no use for.
000090      *
000100      *  2014-03-17  PB   ------     original FINDATA table layout
000110      *  2024-02-12  AKJ  INVNG-007  re-cut as dashboard totals ro
000120      *  2024-03-01  BKS  INVNG-022  added collection-rate REDEFIN
000130      *
000140       01  DASHBOARD-PERIOD-TOTALS-RECORD.
000150           03 DASH-USER-ID                 PIC X(36).
000160           03 DASH-PAID-AMOUNT             PIC S9(12)V99.
000170           03 DASH-PENDING-AMOUNT          PIC S9(12)V99.
000180           03 DASH-OVERDUE-AMOUNT          PIC S9(12)V99.
000190           03 DASH-PAID-COUNT              PIC 9(6).
000200           03 DASH-PENDING-COUNT           PIC 9(6).
000210           03 DASH-OVERDUE-COUNT           PIC 9(6).
000220           03 DASH-TOTAL-COUNT             PIC 9(6).
000230           03 DASH-COLLECTION-RATE         PIC S9(3)V9.
000240           03 DASH-COLLECTION-RATE-E REDEFINES
000250              DASH-COLLECTION-RATE         PIC ZZ9.9.
000260           03 DASH-REVENUE-CHANGE-PCT      PIC S9(5)V9.
000270           03 FILLER                       PIC X(10).
000280
