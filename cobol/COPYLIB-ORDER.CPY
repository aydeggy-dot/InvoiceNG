000010      *
000020      *  COPYLIB-ORDER.CPY
000030      *  WhatsApp chat-order record: cart lines and the running
000040      *  totals the WhatsApp Order Totals Engine (ORDTOTAL) keeps
000050      *  current.  Re-cut 2024 from the old INLOG (incoming-file
000060      *  processing log) table - InvoiceNG logs chat orders here
000070      *  instead of incoming-file batch transactions.
000080      *
000090      *  2014-03-21  PB   ------     original INLOG table layout
000100      *  2024-02-08  AKJ  INVNG-004  re-cut as WHATSAPP-ORDER-RECO
000110      *  2024-02-08  AKJ  INVNG-004  cart lines now inline, OCCURS
000120      *  2024-03-01  BKS  INVNG-022  added order-number split REDE
000130      *
000140       01  WHATSAPP-ORDER-RECORD.
000150           03 ORDER-ID                     PIC X(36).
000160           03 ORDER-NUMBER                 PIC X(50).
000170           03 ORDER-NUMBER-R REDEFINES
000180              ORDER-NUMBER.
000190               05 ORDER-NUMBER-PREFIX      PIC X(4).
000200               05 ORDER-NUMBER-SEQ         PIC X(46).
000210           03 ORDER-ITEM-COUNT             PIC 9(3).
000220      *    cart lines, inline - see COPYLIB-ORDRITEM.CPY for the
000230      *    stand-alone one-line working record.
000240           03 ORDER-ITEMS OCCURS 50 TIMES
000250                       INDEXED BY ORDER-ITEM-IX.
000260               05 ORDER-ITEM-NAME          PIC X(100).
000270               05 ORDER-ITEM-QUANTITY      PIC 9(5).
000280               05 ORDER-ITEM-PRICE         PIC S9(10)V99.
000290               05 ORDER-ITEM-DISCOUNT-PCT  PIC S9(3)V99.
000300               05 ORDER-ITEM-TOTAL         PIC S9(12)V99.
000310           03 ORDER-SUBTOTAL               PIC S9(10)V99.
000320           03 ORDER-DELIVERY-FEE           PIC S9(8)V99.
000330           03 ORDER-DISCOUNT-AMOUNT        PIC S9(10)V99.
000340           03 ORDER-TOTAL                  PIC S9(10)V99.
000350           03 ORDER-PAYMENT-STATUS         PIC X(10).
000360               88 ORDER-IS-PENDING             VALUE 'pending'.
000370               88 ORDER-IS-PAID                VALUE 'paid'.
000380           03 FILLER                       PIC X(20).
000390
