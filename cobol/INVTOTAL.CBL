000010      **********************************************************
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID. INVTOTAL.
000040       AUTHOR. BERTIL K.
000050       INSTALLATION. PBS INVOICING - INVOICENG LEDGER BATCH.
000060       DATE-WRITTEN. 09/14/1987.
000070       DATE-COMPILED.
000080       SECURITY. NONE.
000090      **********************************************************
000100      *
000110      * Purpose: Invoice Totals Engine, Invoice Numbering Engine
000120      *          and the invoice-creation side of the Customer
000130      *          Ledger Engine, combined into one posting pass.
000140      *          Reads the invoice master, recalculates line and
000150      *          header totals for every DRAFT invoice, assigns
000160      *          INV-YYYYMM-NNNNN numbers and PAY- payment
000170      *          references where still blank, and rolls the new
000180      *          invoice into the matching customer's ledger
000190      *          balances.  Writes a new generation of both the
000200      *          invoice master and the customer master.  Also
000210      *          carries the operator-requested single-invoice
000220      *          delete (R5) and send (R6) actions off LEDGPOST's
000230      *          trancodes 36/37 - both rewrite the invoice file
000240      *          one record at a time against the same DELETE-
000250      *          ALLOWED-SW/SEND-ALLOWED-SW 220-EDIT-GUARDS sets
000260      *          on the normal totals pass.
000270      *
000280      *  CHANGE LOG
000290      *  ----------
000300      *  1987-09-14  BK   ------     initial version, posts
000310      *  1987-09-14  BK   ------     printed gaeldenaersfakturor
000320      *  1987-09-14  BK   ------     to the ledger
000330      *  1988-05-02  PB   ------     added VAT breakdown to totals
000340      *  1990-11-20  SS   ------     added duplicate-invoice check
000350      *  1993-03-08  BK   ------     moved printer output to its
000360      *  1993-03-08  BK   ------     own step, this step only
000370      *  1993-03-08  BK   ------     posts to the ledger
000380      *  1998-09-21  PB   ------     Y2K date window review -
000390      *  1998-09-21  PB   ------     invoice date fields already
000400      *  1998-09-21  PB   ------     carry 4 digit years, no
000410      *  1998-09-21  PB   ------     change required
000420      *  2004-06-15  SS   ------     added customer ledger roll-up
000430      *  2024-02-05  AKJ  INVNG-001  reworked from submit-
000440      *  2024-02-05  AKJ  INVNG-001  invoices for InvoiceNG -
000450      *  2024-02-05  AKJ  INVNG-001  drops PDF submission, adds
000460      *  2024-02-05  AKJ  INVNG-001  item/invoice total
000470      *  2024-02-05  AKJ  INVNG-001  recalculation, sequential
000480      *  2024-02-05  AKJ  INVNG-001  invoice numbering and
000490      *  2024-02-05  AKJ  INVNG-001  payment reference assignment
000500      *  2024-02-19  AKJ  INVNG-009  added R4-R7 edit/delete/
000510      *  2024-02-19  AKJ  INVNG-009  send/cancel status guards
000520      *  2024-03-01  BKS  INVNG-022  renamed submit-invoices to
000530      *  2024-03-01  BKS  INVNG-022  INVTOTAL
000540      *  2024-03-22  AKJ  INVNG-029  R14 - WN-HIGH-SEQ was reset
000550      *  2024-03-22  AKJ  INVNG-029  to zero every run, so two
000560      *  2024-03-22  AKJ  INVNG-029  runs in the same YYYYMM
000570      *  2024-03-22  AKJ  INVNG-029  issued duplicate invoice
000580      *  2024-03-22  AKJ  INVNG-029  numbers; added a pre-scan of
000590      *  2024-03-22  AKJ  INVNG-029  the invoice file to pick up
000600      *  2024-03-22  AKJ  INVNG-029  the true highest sequence
000610      *  2024-03-22  AKJ  INVNG-029  already on file first
000620      *  2024-03-22  BKS  INVNG-030  widened INVOICEMASTR/POST
000630      *  2024-03-22  BKS  INVNG-030  FD records to match INVOICE-
000640      *  2024-03-22  BKS  INVNG-030  RECORD's true length; R7 no
000650      *  2024-03-22  BKS  INVNG-030  longer logged in 220-EDIT-
000660      *  2024-03-22  BKS  INVNG-030  GUARDS, PAYPOST is the only
000670      *  2024-03-22  BKS  INVNG-030  place that now raises it
000680      *  2024-04-08  AKJ  INVNG-031  DELETE-ALLOWED-SW and SEND-
000690      *  2024-04-08  AKJ  INVNG-031  ALLOWED-SW were set in 220-
000700      *  2024-04-08  AKJ  INVNG-031  EDIT-GUARDS but nothing ever
000710      *  2024-04-08  AKJ  INVNG-031  tested them; added trancode
000720      *  2024-04-08  AKJ  INVNG-031  36/37 delete/send entry
000730      *  2024-04-08  AKJ  INVNG-031  points at 500-/520- below
000740      *  2024-04-08  AKJ  INVNG-031  that read the switches
000750      *  2024-04-08  AKJ  INVNG-031  for real
000760      *
000770      **********************************************************
000780       ENVIRONMENT DIVISION.
000790      *---------------------------------------------------------
000800       CONFIGURATION SECTION.
000810       SPECIAL-NAMES.
000820           C01 IS TOP-OF-FORM.
000830       INPUT-OUTPUT SECTION.
000840       FILE-CONTROL.
000850           SELECT INVOICEMASTR ASSIGN TO 'INVOICEMASTR'
000860               ORGANIZATION IS LINE SEQUENTIAL
000870               FILE STATUS IS INVOICE-FS.
000880
000890           SELECT INVOICEPOST ASSIGN TO 'INVOICEPOST'
000900               ORGANIZATION IS LINE SEQUENTIAL
000910               FILE STATUS IS INVOICE-OUT-FS.
000920
000930           SELECT CUSTOMERMASTR ASSIGN TO 'CUSTOMERMASTR'
000940               ORGANIZATION IS LINE SEQUENTIAL
000950               FILE STATUS IS CUSTOMER-FS.
000960
000970           SELECT CUSTOMERPOST ASSIGN TO 'CUSTOMERPOST'
000980               ORGANIZATION IS LINE SEQUENTIAL
000990               FILE STATUS IS CUSTOMER-OUT-FS.
001000
001010      **********************************************************
001020       DATA DIVISION.
001030      *---------------------------------------------------------
001040       FILE SECTION.
001050      *    2024-03-22  BKS  INVNG-030  widened to the true 19620
001060      *    byte length of INVOICE-RECORD - the old X(800) stub
001070      *    was truncating every invoice on write and padding it
001080      *    with spaces on read, past INVOICE-ITEMS entirely.
001090       FD  INVOICEMASTR.
001100       01  INVOICEMASTR-POST           PIC X(19620).
001110
001120       FD  INVOICEPOST.
001130       01  INVOICEPOST-POST            PIC X(19620).
001140
001150       FD  CUSTOMERMASTR.
001160       01  CUSTOMERMASTR-POST          PIC X(400).
001170
001180       FD  CUSTOMERPOST.
001190       01  CUSTOMERPOST-POST           PIC X(400).
001200
001210      **********************************************************
001220       WORKING-STORAGE SECTION.
001230       01  SWITCHES.
001240           05  END-OF-FILE             PIC X VALUE 'N'.
001250               88  EOF                     VALUE 'Y'.
001260           05  EDIT-ALLOWED-SW         PIC X VALUE 'Y'.
001270               88  EDIT-ALLOWED                VALUE 'Y'.
001280               88  EDIT-NOT-ALLOWED             VALUE 'N'.
001290           05  DELETE-ALLOWED-SW       PIC X VALUE 'Y'.
001300               88  DELETE-ALLOWED              VALUE 'Y'.
001310               88  DELETE-NOT-ALLOWED           VALUE 'N'.
001320           05  SEND-ALLOWED-SW         PIC X VALUE 'Y'.
001330               88  SEND-ALLOWED                 VALUE 'Y'.
001340               88  SEND-NOT-ALLOWED             VALUE 'N'.
001350           05  CANCEL-ALLOWED-SW       PIC X VALUE 'Y'.
001360               88  CANCEL-ALLOWED               VALUE 'Y'.
001370               88  CANCEL-NOT-ALLOWED           VALUE 'N'.
001380           05  DELETE-MATCH-FOUND-SW   PIC X VALUE 'N'.
001390               88  DELETE-MATCH-FOUND          VALUE 'Y'.
001400           05  SEND-MATCH-FOUND-SW     PIC X VALUE 'N'.
001410               88  SEND-MATCH-FOUND            VALUE 'Y'.
001420           05  FILLER                  PIC X(8) VALUE SPACE.
001430       01  SWITCHES-R REDEFINES SWITCHES.
001440           05  WC-ALL-SWITCHES-BYTES   PIC X(15).
001450
001460       01  FILE-STATUS-FIELDS.
001470           05  INVOICE-FS              PIC XX.
001480               88  INVOICE-SUCCESSFUL      VALUE '00'.
001490               88  INVOICE-EOF             VALUE '10'.
001500           05  INVOICE-OUT-FS          PIC XX.
001510           05  CUSTOMER-FS             PIC XX.
001520               88  CUSTOMER-SUCCESSFUL     VALUE '00'.
001530               88  CUSTOMER-EOF            VALUE '10'.
001540           05  CUSTOMER-OUT-FS         PIC XX.
001550
001560      *    invoice master record and line-item table
001570           COPY COPYLIB-INVOICE.CPY.
001580
001590      *    current customer master record (read-only template, the
001600      *    working ledger lives in CUSTOMER-TABLE-AREA below)
001610           COPY COPYLIB-CUSTOMER.CPY.
001620
001630      *    reject/exception logging
001640           COPY COPYLIB-Z0900-error-wkstg.cpy.
001650
001660      *    in-memory customer master, loaded once at init, posted
001670      *    back with updated ledger balances at end of run
001680       01  CUSTOMER-TABLE-AREA.
001690           05  WN-CUSTOMER-TABLE-COUNT PIC S9(4) COMP VALUE ZERO.
001700           05  CUSTOMER-TABLE-ENTRY OCCURS 500 TIMES
001710                       INDEXED BY CUST-IX.
001720               10  CT-CUSTOMER-ID              PIC X(36).
001730               10  CT-CUSTOMER-NAME            PIC X(255).
001740               10  CT-CUSTOMER-PHONE-RAW       PIC X(20).
001750               10  CT-CUSTOMER-PHONE-INTL      PIC X(13).
001760               10  CT-CUSTOMER-PAYMENT-SCORE   PIC 9(3).
001770               10  CT-CUSTOMER-TOTAL-INVOICES  PIC 9(6).
001780               10  CT-CUSTOMER-TOTAL-PAID      PIC S9(13)V99.
001790               10  CT-CUSTOMER-TOTAL-OUTSTAND  PIC S9(13)V99.
001800               10  CT-CUSTOMER-OWNER-USER-ID   PIC X(36).
001810               10  CT-CUSTOMER-ACTIVE          PIC X(1).
001820               10  FILLER                      PIC X(10).
001830           05  FILLER                          PIC X(10).
001840
001850      *    invoice numbering engine working fields
001860       01  WN-RUN-YYYYMM-AREA.
001870           05  WN-RUN-YYYY             PIC 9(4) VALUE ZERO.
001880           05  WN-RUN-MM               PIC 9(2) VALUE ZERO.
001890           05  FILLER                  PIC X(6) VALUE SPACE.
001900       01  WC-RUN-YYYYMM REDEFINES WN-RUN-YYYYMM-AREA
001910                                    PIC X(6).
001920       01  WN-HIGH-SEQ                 PIC S9(5) COMP VALUE ZERO.
001930       01  WE-HIGH-SEQ-DISP            PIC 9(5) VALUE ZERO.
001940       01  WE-SCAN-SEQ                 PIC 9(5) VALUE ZERO.
001950       01  WN-PAYREF-SEQ               PIC S9(8) COMP VALUE ZERO.
001960       01  WE-PAYREF-SEQ-DISP          PIC 9(8) VALUE ZERO.
001970
001980      *    item/invoice total working fields
001990       01  WN-ITEM-IX-CTR              PIC S9(3) COMP VALUE ZERO.
002000       01  WE-ITEM-IX-CTR-EDIT REDEFINES WN-ITEM-IX-CTR
002010                                    PIC S9(3).
002020       01  WR-ITEM-TOTAL-WORK          PIC S9(12)V99 VALUE ZERO.
002030       01  WN-FOUND-CUST-IX            PIC S9(4) COMP VALUE ZERO.
002040       01  WE-FOUND-CUST-IX-EDIT REDEFINES WN-FOUND-CUST-IX
002050                                    PIC S9(4).
002060       01  W9-NOT-FOUND-COUNT          PIC S9(7) COMP VALUE ZERO.
002070
002080      *    trancode 36/37 delete-one/send-one working fields
002090       01  WC-ACTION-INVOICE-ID        PIC X(36) VALUE SPACE.
002100
002110       LINKAGE SECTION.
002120      *---------------------------------------------------------
002130       01  LC-ACCEPT                   PIC X(2).
002140
002150      **********************************************************
002160       PROCEDURE DIVISION USING LC-ACCEPT.
002170       000-POST-INVOICES.
002180           MOVE 'INVTOTAL.CBL' TO WC-MSG-SRCFILE
002190
002200           EVALUATE LC-ACCEPT
002210               WHEN '36'
002220                   PERFORM 500-DELETE-INVOICE-RUN
002230               WHEN '37'
002240                   PERFORM 520-SEND-INVOICE-RUN
002250               WHEN OTHER
002260                   PERFORM 600-TOTALS-RUN
002270           END-EVALUATE
002280
002290           GOBACK
002300           .
002310
002320      **********************************************************
002330      *  normal totals-recalculation pass - trancode blank/OTHER.
002340       600-TOTALS-RUN.
002350
002360           PERFORM 100-INIT
002370           PERFORM 100-PROCESS-INVOICE UNTIL EOF
002380           PERFORM 900-END
002390           .
002400
002410      **********************************************************
002420       100-INIT.
002430
002440           MOVE FUNCTION CURRENT-DATE TO WN-RUN-YYYYMM-AREA
002450           MOVE ZERO TO WN-HIGH-SEQ
002460           MOVE ZERO TO WN-PAYREF-SEQ
002470
002480           PERFORM 105-SCAN-HIGH-SEQUENCE
002490           PERFORM 110-LOAD-CUSTOMER-TABLE
002500
002510           OPEN INPUT INVOICEMASTR
002520                OUTPUT INVOICEPOST
002530
002540           IF INVOICE-SUCCESSFUL
002550               READ INVOICEMASTR INTO INVOICE-RECORD
002560                   AT END SET EOF TO TRUE
002570               END-READ
002580           ELSE
002590               SET EOF TO TRUE
002600               DISPLAY ' Faktura-fil kunde inte oppnas'
002610           END-IF
002620           .
002630
002640      **********************************************************
002650      *  R14 - pre-scan pass so WN-HIGH-SEQ continues from the
002660      *  highest INV-<YYYYMM>-NNNNN sequence already on file for
002670      *  the current run month, instead of restarting at zero.
002680       105-SCAN-HIGH-SEQUENCE.
002690
002700           OPEN INPUT INVOICEMASTR
002710           IF INVOICE-SUCCESSFUL
002720               READ INVOICEMASTR INTO INVOICE-RECORD
002730                   AT END SET INVOICE-EOF TO TRUE
002740               END-READ
002750               PERFORM 109-CHECK-ONE-SEQUENCE
002760                   UNTIL INVOICE-EOF
002770               CLOSE INVOICEMASTR
002780           END-IF
002790           .
002800
002810      **********************************************************
002820      *  body of the pre-scan loop above - an invoice not yet
002830      *  numbered (blank INVOICE-NUMBER) is skipped, as is one
002840      *  numbered for a different YYYYMM.
002850       109-CHECK-ONE-SEQUENCE.
002860
002870           IF INVOICE-NUMBER NOT = SPACE
002880               AND INVOICE-NUMBER (5:6) = WC-RUN-YYYYMM
002890               MOVE INVOICE-NUMBER (12:5) TO WE-SCAN-SEQ
002900               IF WE-SCAN-SEQ > WN-HIGH-SEQ
002910                   MOVE WE-SCAN-SEQ TO WN-HIGH-SEQ
002920               END-IF
002930           END-IF
002940
002950           READ INVOICEMASTR INTO INVOICE-RECORD
002960               AT END SET INVOICE-EOF TO TRUE
002970           END-READ
002980           .
002990
003000      **********************************************************
003010       110-LOAD-CUSTOMER-TABLE.
003020
003030           OPEN INPUT CUSTOMERMASTR
003040           IF NOT CUSTOMER-SUCCESSFUL
003050               DISPLAY ' Kundregister kunde inte oppnas'
003060           ELSE
003070               READ CUSTOMERMASTR INTO CUSTOMER-RECORD
003080                   AT END SET CUSTOMER-EOF TO TRUE
003090               END-READ
003100               PERFORM 115-STORE-ONE-CUSTOMER-ROW
003110                   UNTIL CUSTOMER-EOF
003120               CLOSE CUSTOMERMASTR
003130           END-IF
003140           .
003150
003160      **********************************************************
003170       115-STORE-ONE-CUSTOMER-ROW.
003180
003190           ADD 1 TO WN-CUSTOMER-TABLE-COUNT
003200           SET CUST-IX TO WN-CUSTOMER-TABLE-COUNT
003210           MOVE CUSTOMER-ID
003220                TO CT-CUSTOMER-ID (CUST-IX)
003230           MOVE CUSTOMER-NAME
003240                TO CT-CUSTOMER-NAME (CUST-IX)
003250           MOVE CUSTOMER-PHONE-RAW
003260                TO CT-CUSTOMER-PHONE-RAW (CUST-IX)
003270           MOVE CUSTOMER-PHONE-INTL
003280                TO CT-CUSTOMER-PHONE-INTL (CUST-IX)
003290           MOVE CUSTOMER-PAYMENT-SCORE
003300                TO CT-CUSTOMER-PAYMENT-SCORE (CUST-IX)
003310           MOVE CUSTOMER-TOTAL-INVOICES
003320                TO CT-CUSTOMER-TOTAL-INVOICES (CUST-IX)
003330           MOVE CUSTOMER-TOTAL-PAID
003340                TO CT-CUSTOMER-TOTAL-PAID (CUST-IX)
003350           MOVE CUSTOMER-TOTAL-OUTSTANDING
003360                TO CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
003370           MOVE CUSTOMER-OWNER-USER-ID
003380                TO CT-CUSTOMER-OWNER-USER-ID (CUST-IX)
003390           MOVE CUSTOMER-ACTIVE
003400                TO CT-CUSTOMER-ACTIVE (CUST-IX)
003410           READ CUSTOMERMASTR INTO CUSTOMER-RECORD
003420               AT END SET CUSTOMER-EOF TO TRUE
003430           END-READ
003440           .
003450
003460      **********************************************************
003470       100-PROCESS-INVOICE.
003480
003490           PERFORM 220-EDIT-GUARDS
003500
003510           IF EDIT-ALLOWED
003520               PERFORM 200-CALC-ITEM-TOTALS
003530               PERFORM 210-CALC-INVOICE-TOTALS
003540           END-IF
003550
003560           IF INVOICE-NUMBER = SPACE
003570               PERFORM 300-ASSIGN-INVOICE-NUMBER
003580               PERFORM 400-POST-LEDGER-NEW-INVOICE
003590           END-IF
003600
003610           IF INVOICE-STATUS = 'SENT'
003620               AND INVOICE-PAYMENT-REF = SPACE
003630               PERFORM 310-ASSIGN-PAYMENT-REF
003640           END-IF
003650
003660           WRITE INVOICEPOST-POST FROM INVOICE-RECORD
003670
003680           READ INVOICEMASTR INTO INVOICE-RECORD
003690               AT END SET EOF TO TRUE
003700           END-READ
003710           .
003720
003730      **********************************************************
003740      *  R4 - edit only while DRAFT.  R5 - delete only while
003750      *  DRAFT.  R6 - send rejected if PAID/CANCELLED.  R7 -
003760      *  cancel flag only; this pass recalculates totals and has
003770      *  no cancel intent of its own, so every already-PAID
003780      *  invoice set CANCEL-NOT-ALLOWED here on every single run
003790      *  and logged a false R7 against it.  The R7 reject itself
003800      *  is now logged only by PAYPOST, on an actual cancel
003810      *  attempt against a PAID invoice.  DELETE-ALLOWED-SW and
003820      *  SEND-ALLOWED-SW are read by 505-/525- below, off the
003830      *  trancode 36/37 entry points.
003840       220-EDIT-GUARDS.
003850
003860           IF INVOICE-STATUS = 'DRAFT'
003870               SET EDIT-ALLOWED TO TRUE
003880               SET DELETE-ALLOWED TO TRUE
003890           ELSE
003900               SET EDIT-NOT-ALLOWED TO TRUE
003910               SET DELETE-NOT-ALLOWED TO TRUE
003920           END-IF
003930
003940           IF INVOICE-STATUS = 'PAID'
003950               OR INVOICE-STATUS = 'CANCELLED'
003960               SET SEND-NOT-ALLOWED TO TRUE
003970           ELSE
003980               SET SEND-ALLOWED TO TRUE
003990           END-IF
004000
004010           IF INVOICE-STATUS = 'PAID'
004020               SET CANCEL-NOT-ALLOWED TO TRUE
004030           ELSE
004040               SET CANCEL-ALLOWED TO TRUE
004050           END-IF
004060           .
004070
004080      **********************************************************
004090      *  R5 - operator-requested single-invoice delete, trancode
004100      *  36 off LEDGPOST's main menu.  The invoice file is copied
004110      *  through to a new generation record by record; the keyed
004120      *  Invoice-ID is simply left out of the new generation when
004130      *  DELETE-ALLOWED, the same way a discontinued line used to
004140      *  drop out of the old ledger run.
004150       500-DELETE-INVOICE-RUN.
004160
004170           DISPLAY ' Invoice-ID att radera: ' WITH NO ADVANCING
004180           ACCEPT WC-ACTION-INVOICE-ID
004190           SET DELETE-MATCH-FOUND-SW TO 'N'
004200
004210           OPEN INPUT INVOICEMASTR
004220                OUTPUT INVOICEPOST
004230           IF INVOICE-SUCCESSFUL
004240               READ INVOICEMASTR INTO INVOICE-RECORD
004250                   AT END SET EOF TO TRUE
004260               END-READ
004270               PERFORM 505-COPY-OR-DELETE-ONE
004280                   UNTIL EOF
004290               IF NOT DELETE-MATCH-FOUND
004300                   MOVE 'R5  ' TO WC-MSG-RULE
004310                   MOVE 'INVOICE' TO WC-MSG-TBLCURS
004320                   MOVE '500-DELETE-INVOICE-RUN' TO WC-MSG-PARA
004330                   PERFORM Z0900-ERROR-ROUTINE
004340               END-IF
004350           ELSE
004360               DISPLAY ' Faktura-fil kunde inte oppnas'
004370           END-IF
004380           CLOSE INVOICEMASTR INVOICEPOST
004390           .
004400
004410      **********************************************************
004420      *  body of the delete-pass copy loop above - every record
004430      *  not matching the keyed Invoice-ID is copied through
004440      *  as-is; the matching one is omitted from INVOICEPOST
004450      *  only while DELETE-ALLOWED, otherwise R5 rejects it and
004460      *  it is copied through unchanged.
004470       505-COPY-OR-DELETE-ONE.
004480
004490           IF INVOICE-ID = WC-ACTION-INVOICE-ID
004500               SET DELETE-MATCH-FOUND TO TRUE
004510               PERFORM 220-EDIT-GUARDS
004520               IF NOT DELETE-ALLOWED
004530                   MOVE 'R5  ' TO WC-MSG-RULE
004540                   MOVE 'INVOICE' TO WC-MSG-TBLCURS
004550                   MOVE '505-COPY-OR-DELETE-ONE' TO WC-MSG-PARA
004560                   PERFORM Z0900-ERROR-ROUTINE
004570                   WRITE INVOICEPOST-POST FROM INVOICE-RECORD
004580               END-IF
004590           ELSE
004600               WRITE INVOICEPOST-POST FROM INVOICE-RECORD
004610           END-IF
004620
004630           READ INVOICEMASTR INTO INVOICE-RECORD
004640               AT END SET EOF TO TRUE
004650           END-READ
004660           .
004670
004680      **********************************************************
004690      *  R6 - operator-requested single-invoice send, trancode
004700      *  37 off LEDGPOST's main menu.  Same record-by-record
004710      *  rewrite as 500- above; the keyed invoice flips to SENT
004720      *  only while SEND-ALLOWED.
004730       520-SEND-INVOICE-RUN.
004740
004750           DISPLAY ' Invoice-ID att skicka: ' WITH NO ADVANCING
004760           ACCEPT WC-ACTION-INVOICE-ID
004770           SET SEND-MATCH-FOUND-SW TO 'N'
004780
004790           OPEN INPUT INVOICEMASTR
004800                OUTPUT INVOICEPOST
004810           IF INVOICE-SUCCESSFUL
004820               READ INVOICEMASTR INTO INVOICE-RECORD
004830                   AT END SET EOF TO TRUE
004840               END-READ
004850               PERFORM 525-COPY-OR-SEND-ONE
004860                   UNTIL EOF
004870               IF NOT SEND-MATCH-FOUND
004880                   MOVE 'R6  ' TO WC-MSG-RULE
004890                   MOVE 'INVOICE' TO WC-MSG-TBLCURS
004900                   MOVE '520-SEND-INVOICE-RUN' TO WC-MSG-PARA
004910                   PERFORM Z0900-ERROR-ROUTINE
004920               END-IF
004930           ELSE
004940               DISPLAY ' Faktura-fil kunde inte oppnas'
004950           END-IF
004960           CLOSE INVOICEMASTR INVOICEPOST
004970           .
004980
004990      **********************************************************
005000      *  body of the send-pass copy loop above - the keyed
005010      *  invoice flips to SENT only while SEND-ALLOWED; otherwise
005020      *  R6 rejects it and it is copied through unchanged, still
005030      *  whatever status it was on.
005040       525-COPY-OR-SEND-ONE.
005050
005060           IF INVOICE-ID = WC-ACTION-INVOICE-ID
005070               SET SEND-MATCH-FOUND TO TRUE
005080               PERFORM 220-EDIT-GUARDS
005090               IF SEND-ALLOWED
005100                   MOVE 'SENT' TO INVOICE-STATUS
005110               ELSE
005120                   MOVE 'R6  ' TO WC-MSG-RULE
005130                   MOVE 'INVOICE' TO WC-MSG-TBLCURS
005140                   MOVE '525-COPY-OR-SEND-ONE' TO WC-MSG-PARA
005150                   PERFORM Z0900-ERROR-ROUTINE
005160               END-IF
005170           END-IF
005180
005190           WRITE INVOICEPOST-POST FROM INVOICE-RECORD
005200
005210           READ INVOICEMASTR INTO INVOICE-RECORD
005220               AT END SET EOF TO TRUE
005230           END-READ
005240           .
005250
005260      **********************************************************
005270      *  R1 - ITEM-TOTAL = ITEM-PRICE x ITEM-QUANTITY, HALF-UP to
005280      *       2 decimals.
005290       200-CALC-ITEM-TOTALS.
005300
005310           PERFORM 205-CALC-ONE-ITEM-TOTAL
005320               VARYING WN-ITEM-IX-CTR FROM 1 BY 1
005330               UNTIL WN-ITEM-IX-CTR > INVOICE-ITEM-COUNT
005340           .
005350
005360      **********************************************************
005370      *  one invoice line - R1.
005380       205-CALC-ONE-ITEM-TOTAL.
005390
005400           COMPUTE ITEM-TOTAL (WN-ITEM-IX-CTR) ROUNDED =
005410               ITEM-PRICE (WN-ITEM-IX-CTR) *
005420               ITEM-QUANTITY (WN-ITEM-IX-CTR)
005430           .
005440
005450      **********************************************************
005460      *  R2 - INVOICE-SUBTOTAL = sum of ITEM-TOTAL.
005470      *  R3 - INVOICE-TOTAL = SUBTOTAL + TAX - DISCOUNT.
005480       210-CALC-INVOICE-TOTALS.
005490
005500           MOVE ZERO TO WR-ITEM-TOTAL-WORK
005510           PERFORM 215-ADD-ONE-ITEM-TO-SUBTOTAL
005520               VARYING WN-ITEM-IX-CTR FROM 1 BY 1
005530               UNTIL WN-ITEM-IX-CTR > INVOICE-ITEM-COUNT
005540
005550           MOVE WR-ITEM-TOTAL-WORK TO INVOICE-SUBTOTAL
005560
005570           COMPUTE INVOICE-TOTAL ROUNDED =
005580               INVOICE-SUBTOTAL + INVOICE-TAX - INVOICE-DISCOUNT
005590           .
005600
005610      **********************************************************
005620       215-ADD-ONE-ITEM-TO-SUBTOTAL.
005630
005640           ADD ITEM-TOTAL (WN-ITEM-IX-CTR)
005650               TO WR-ITEM-TOTAL-WORK
005660           .
005670
005680      **********************************************************
005690      *  R14 - sequence scoped to YYYYMM, global, restarts at 1.
005700      *  R15 - 5 digit zero-padded sequence.
005710       300-ASSIGN-INVOICE-NUMBER.
005720
005730           ADD 1 TO WN-HIGH-SEQ
005740           MOVE WN-HIGH-SEQ TO WE-HIGH-SEQ-DISP
005750
005760           STRING 'INV-' DELIMITED BY SIZE
005770                  WC-RUN-YYYYMM DELIMITED BY SIZE
005780                  '-' DELIMITED BY SIZE
005790                  WE-HIGH-SEQ-DISP DELIMITED BY SIZE
005800                  INTO INVOICE-NUMBER
005810           .
005820
005830      **********************************************************
005840      *  Payment reference: PAY-<first 8 of invoice id>-<counter>
005850       310-ASSIGN-PAYMENT-REF.
005860
005870           ADD 1 TO WN-PAYREF-SEQ
005880           MOVE WN-PAYREF-SEQ TO WE-PAYREF-SEQ-DISP
005890
005900           STRING 'PAY-' DELIMITED BY SIZE
005910                  INVOICE-ID (1:8) DELIMITED BY SIZE
005920                  '-' DELIMITED BY SIZE
005930                  WE-PAYREF-SEQ-DISP DELIMITED BY SIZE
005940                  INTO INVOICE-PAYMENT-REF
005950           .
005960
005970      **********************************************************
005980      *  Customer Ledger Engine, create side - R11 step 1.
005990       400-POST-LEDGER-NEW-INVOICE.
006000
006010           MOVE ZERO TO WN-FOUND-CUST-IX
006020           PERFORM 405-CHECK-ONE-CUSTOMER-ID
006030               VARYING CUST-IX FROM 1 BY 1
006040               UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
006050
006060           IF WN-FOUND-CUST-IX > ZERO
006070               SET CUST-IX TO WN-FOUND-CUST-IX
006080               ADD 1 TO CT-CUSTOMER-TOTAL-INVOICES (CUST-IX)
006090               ADD INVOICE-TOTAL
006100                   TO CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
006110           ELSE
006120               ADD 1 TO W9-NOT-FOUND-COUNT
006130               MOVE 'R11 ' TO WC-MSG-RULE
006140               MOVE 'CUSTOMER' TO WC-MSG-TBLCURS
006150               MOVE '400-POST-LEDGER-NEW-INVOICE' TO WC-MSG-PARA
006160               PERFORM Z0900-ERROR-ROUTINE
006170           END-IF
006180           .
006190
006200      **********************************************************
006210       405-CHECK-ONE-CUSTOMER-ID.
006220
006230           IF CT-CUSTOMER-ID (CUST-IX) = INVOICE-CUSTOMER-ID
006240               SET WN-FOUND-CUST-IX TO CUST-IX
006250           END-IF
006260           .
006270
006280      **********************************************************
006290       900-END.
006300
006310           OPEN EXTEND CUSTOMERPOST
006320
006330           PERFORM 905-WRITE-ONE-CUSTOMER-BACK
006340               VARYING CUST-IX FROM 1 BY 1
006350               UNTIL CUST-IX > WN-CUSTOMER-TABLE-COUNT
006360
006370           CLOSE CUSTOMERPOST
006380
006390           CLOSE INVOICEMASTR INVOICEPOST
006400           DISPLAY ' INVTOTAL - fakturor postade: '
006410                   WE-HIGH-SEQ-DISP
006420           DISPLAY ' INVTOTAL - kunder ej funna:   '
006430                   W9-NOT-FOUND-COUNT
006440           .
006450
006460      **********************************************************
006470       905-WRITE-ONE-CUSTOMER-BACK.
006480
006490           MOVE CT-CUSTOMER-ID (CUST-IX)     TO CUSTOMER-ID
006500           MOVE CT-CUSTOMER-NAME (CUST-IX)   TO CUSTOMER-NAME
006510           MOVE CT-CUSTOMER-PHONE-RAW (CUST-IX)
006520                TO CUSTOMER-PHONE-RAW
006530           MOVE CT-CUSTOMER-PHONE-INTL (CUST-IX)
006540                TO CUSTOMER-PHONE-INTL
006550           MOVE CT-CUSTOMER-PAYMENT-SCORE (CUST-IX)
006560                TO CUSTOMER-PAYMENT-SCORE
006570           MOVE CT-CUSTOMER-TOTAL-INVOICES (CUST-IX)
006580                TO CUSTOMER-TOTAL-INVOICES
006590           MOVE CT-CUSTOMER-TOTAL-PAID (CUST-IX)
006600                TO CUSTOMER-TOTAL-PAID
006610           MOVE CT-CUSTOMER-TOTAL-OUTSTAND (CUST-IX)
006620                TO CUSTOMER-TOTAL-OUTSTANDING
006630           MOVE CT-CUSTOMER-OWNER-USER-ID (CUST-IX)
006640                TO CUSTOMER-OWNER-USER-ID
006650           MOVE CT-CUSTOMER-ACTIVE (CUST-IX)
006660                TO CUSTOMER-ACTIVE
006670
006680           IF CUSTOMER-TOTAL-OUTSTANDING < ZERO
006690               MOVE ZERO TO CUSTOMER-TOTAL-OUTSTANDING
006700           END-IF
006710
006720           WRITE CUSTOMERPOST-POST FROM CUSTOMER-RECORD
006730           .
006740
006750      **********************************************************
006760       Z0900-ERROR-ROUTINE.
006770           COPY COPYLIB-Z0900-error-routine.cpy.
006780       .
006790      **********************************************************
006800
006810
006820
006830
006840
